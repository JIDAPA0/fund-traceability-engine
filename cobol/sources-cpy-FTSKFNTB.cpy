000100************************************************************
000200*    FTSKFNTB.CPYBK
000300*    IN-MEMORY KNOWN-FUND-ID TABLE, WORKING STORAGE ONLY.
000400*    BUILT BY FTBSTAGE SECTION B (FUND NORMALIZATION) AS
000500*    EACH RAW-FUND IS STAGED, THEN CONSULTED BY SECTION C
000600*    (HOLDING NORMALIZATION, U2 ASSET-TYPE INFERENCE) TO
000700*    TELL WHETHER A HOLDING'S ASSET ID IS ITSELF A FUND.
000800*------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*------------------------------------------------------------
001100* FTB0021 RBEHLER 19/03/2024 - NEW - GEBTRACE-101            FTB0021
001200*                  INITIAL VERSION                           FTB0021
001250* FTB0052 RBEHLER 07/08/2024 - GEBTRACE-152                  FTB0052
001260*                  RESERVE 1 BYTE PER TABLE ENTRY FOR A      FTB0052
001270*                  FUTURE PER-FUND STATUS FLAG.               FTB0052
001300*------------------------------------------------------------
001400    05  WK-T-KNOWN-FUND-MAX     PIC 9(05) COMP VALUE 2000.
001500    05  WK-N-KNOWN-FUND-CNT     PIC 9(05) COMP VALUE ZERO.
001600    05  WK-T-KNOWN-FUND OCCURS 2000 TIMES
001700                       INDEXED BY WK-X-KFND.
001800        10  WK-T-KFND-ID        PIC X(20).
001900        10  FILLER              PIC X(01).
