000100************************************************************
000200*    FTSRAWHD.CPYBK
000300*    RAW-HOLDING INPUT RECORD - ONE PER LINE ON RAW-HOLDINGS.
000400*    PORTFOLIO HOLDING AS SUPPLIED BY THE UPSTREAM SOURCE,
000500*    BEFORE PERCENTAGE-SCALE DETECTION OR CLAMPING (SEE U2).
000600*------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------
000900* FTB0003 RBEHLER 11/03/2024 - NEW - GEBTRACE-101            FTB0003
001000*                  INITIAL VERSION                           FTB0003
001100* FTB0011 RBEHLER 02/04/2024 - GEBTRACE-114                  FTB0011
001200*                  ADD RH-WEIGHT-X ALPHANUMERIC REDEFINE SO   FTB0011
001300*                  B100 CAN TEST FOR A NON-NUMERIC WEIGHT     FTB0011
001400*                  WITHOUT AN ON SIZE ERROR ABEND.            FTB0011
001450* FTB0063 RBEHLER 08/08/2024 - GEBTRACE-152                   FTB0063
001460*                  BACK OUT FTB0011 - B100 ALREADY TESTS      FTB0063
001470*                  "RH-WEIGHT IS NUMERIC" ON THE NUMERIC ITEM FTB0063
001480*                  ITSELF, THE REDEFINE WAS NEVER READ.  ALSO FTB0063
001490*                  WIDEN THE RECORD TO THE FULL EXTRACT LAYOUT.FTB0063
001500*------------------------------------------------------------
001600    05  RH-FUND-ID              PIC X(20).
001700*                        OWNING FUND ID
001800    05  RH-ASSET-ID             PIC X(20).
001900*                        HELD ASSET ID - MAY ITSELF BE A FUND
002000    05  RH-ASSET-NAME           PIC X(40).
002100*                        ASSET DISPLAY NAME
002200    05  RH-ASSET-TYPE           PIC X(10).
002300*                        FUND/ETF/EQUITY/BOND/CASH/OTHER
002400    05  RH-WEIGHT               PIC S9(05)V9(09).
002500*                        PORTFOLIO WEIGHT - MAY BE A PERCENT
002600    05  RH-ASSET-COUNTRY        PIC X(03).
002700*                        HELD ASSET DOMICILE - NOT YET USED
002800    05  RH-ASSET-SECTOR         PIC X(04).
002900*                        HELD ASSET SECTOR CODE - NOT YET USED
003000    05  RH-EXTRACT-PGM-ID       PIC X(08).
003100*                        UPSTREAM EXTRACT PROGRAM NAME
003200    05  RH-LOAD-BATCH-ID        PIC X(08).
003300*                        NIGHTLY LOAD BATCH THAT PRODUCED THIS ROW
003400    05  RH-FEED-SEQ-NBR         PIC 9(07) COMP-3.
003500*                        SEQUENCE NUMBER WITHIN THE SOURCE FEED
003600    05  RH-LAST-UPD-USER        PIC X(08).
003700*                        USER ID (OR JOB NAME) OF LAST UPDATE
003800    05  RH-LAST-UPD-DATE        PIC X(10).
003900*                        LAST UPDATE DATE, CCYY-MM-DD
004000    05  RH-LAST-UPD-TIME        PIC X(08).
004100*                        LAST UPDATE TIME, HH.MM.SS
004200    05  RH-LAST-UPD-TERM        PIC X(08).
004300*                        TERMINAL/DEVICE ID OF LAST UPDATE
004400    05  RH-RECORD-STATUS        PIC X(01).
004500        88  RH-STATUS-ACTIVE            VALUE "A".
004600        88  RH-STATUS-INACTIVE          VALUE "I".
004700        88  RH-STATUS-DELETED           VALUE "D".
004800    05  FILLER                  PIC X(10).
004900*                        RESERVED
