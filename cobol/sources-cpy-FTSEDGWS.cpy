000100************************************************************
000200*    FTSEDGWS.CPYBK
000300*    WORKING STORAGE FOR FTBMART - THE U6 TRUE-EXPOSURE
000400*    TRAVERSAL.  HOLDS THE IN-MEMORY EDGE MAP BUILT FROM
000500*    STG-HOLDING/STG-LINK, THE ROOT-FUND WORK LIST, THE
000600*    DEPTH-FIRST TRAVERSAL STACK (COBOL HAS NO RECURSION SO
000700*    THE STACK IS CARRIED EXPLICITLY, ONE FRAME PER LEVEL OF
000800*    DEPTH), AND THE PRE-SORT EXPOSURE ACCUMULATOR.
000900*------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*------------------------------------------------------------
001200* FTB0010 RBEHLER 14/03/2024 - NEW - GEBTRACE-101            FTB0010
001300*                  INITIAL VERSION                           FTB0010
001400* FTB0018 RBEHLER 09/04/2024 - GEBTRACE-118                  FTB0018
001500*                  WIDEN WK-T-EDGE-MAX TO 6000 - JAN 2024     FTB0018
001600*                  FEEDER FILE GREW PAST THE 4000-ROW LIMIT   FTB0018
001650* FTB0058 RBEHLER 07/08/2024 - GEBTRACE-152                   FTB0058
001660*                  RESERVE A BYTE ON EACH TABLE ENTRY BELOW FOR  FTB0058
001670*                  FUTURE PER-ROW STATUS FLAGS.                  FTB0058
001700*------------------------------------------------------------
001800*    EDGE MAP - ONE ENTRY PER (FROM FUND, TO ASSET) EDGE,
001900*    BUILT FROM BOTH STG-HOLDING AND STG-LINK.
002000    05  WK-T-EDGE-MAX            PIC 9(05) COMP VALUE 6000.
002100    05  WK-N-EDGE-CNT            PIC 9(05) COMP VALUE ZERO.
002200    05  WK-T-EDGE OCCURS 6000 TIMES
002300                     INDEXED BY WK-X-EDGE.
002400        10  WK-T-EDGE-FROM       PIC X(20).
002500        10  WK-T-EDGE-TO         PIC X(20).
002600        10  WK-T-EDGE-WEIGHT     PIC 9(01)V9(09).
002700        10  WK-T-EDGE-TYPE       PIC X(10).
002750        10  FILLER               PIC X(01).
002800
002900*    ROOT-FUND WORK LIST - FEEDER IDS FROM LINKS UNION FUND
003000*    IDS FROM HOLDINGS, BLANKS REMOVED, PROCESSED ASCENDING.
003100    05  WK-T-ROOT-MAX            PIC 9(05) COMP VALUE 2000.
003200    05  WK-N-ROOT-CNT            PIC 9(05) COMP VALUE ZERO.
003300    05  WK-T-ROOT OCCURS 2000 TIMES
003400                     INDEXED BY WK-X-ROOT.
003500        10  WK-T-ROOT-ID         PIC X(20).
003550        10  FILLER               PIC X(01).
003600
003700*    DEPTH-FIRST TRAVERSAL STACK - ONE FRAME PER DEPTH LEVEL,
003800*    DEPTH 0 (THE ROOT ITSELF) THRU WK-N-MAX-DEPTH.
003900    05  WK-T-STACK-MAX           PIC 9(02) COMP VALUE 7.
004000    05  WK-N-STACK-TOP           PIC 9(02) COMP VALUE ZERO.
004100    05  WK-T-STACK OCCURS 7 TIMES
004200                     INDEXED BY WK-X-STACK.
004300        10  STK-FUND-ID          PIC X(20).
004400*                        FUND ID CURRENTLY BEING EXPANDED
004500        10  STK-ROOT-ID          PIC X(20).
004600*                        ROOT THAT STARTED THIS PATH
004700        10  STK-WEIGHT           PIC 9(01)V9(18).
004800*                        RUNNING WEIGHT PRODUCT TO THIS FRAME
004900        10  STK-DEPTH            PIC 9(02) COMP.
005000*                        EDGES FROM ROOT TO THIS FRAME
005100        10  STK-NEXT-EDGE        PIC 9(05) COMP.
005200*                        NEXT WK-T-EDGE SUBSCRIPT TO TRY
005300        10  STK-VISIT-CNT        PIC 9(02) COMP.
005400*                        VISITING-SET SIZE AT THIS FRAME
005500        10  STK-VISIT-SET OCCURS 7 TIMES PIC X(20).
005600*                        FUND IDS ON THE PATH TO THIS FRAME
005700
005800*    PRE-SORT EXPOSURE ACCUMULATOR - ONE PER (ROOT, FINAL
005900*    ASSET), SUMMED/MAXED AS PATH RESULTS ARE EMITTED, THEN
006000*    SORTED INTO MART-EXPOSURE BY FTBMART SECTION E000.
006100    05  WK-T-EXP-MAX             PIC 9(05) COMP VALUE 6000.
006200    05  WK-N-EXP-CNT             PIC 9(05) COMP VALUE ZERO.
006300    05  WK-T-EXP OCCURS 6000 TIMES
006400                     INDEXED BY WK-X-EXP.
006500        10  WK-T-EXP-ROOT        PIC X(20).
006600        10  WK-T-EXP-ASSET       PIC X(20).
006700        10  WK-T-EXP-WEIGHT      PIC 9(02)V9(09).
006800        10  WK-T-EXP-DEPTH       PIC 9(02) COMP.
006850        10  FILLER               PIC X(01).
