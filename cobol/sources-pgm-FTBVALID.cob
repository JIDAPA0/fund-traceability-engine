000100************************************************************
000200      IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     FTBVALID.
000500 AUTHOR.         R BEHLER.
000600 INSTALLATION.   TRUST AND FUND SERVICES.
000700 DATE-WRITTEN.   15 JUL 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------*
001100*DESCRIPTION :  U8 EXPECTATION VALIDATION.  COMPARES THE
001200*               TRUE-EXPOSURE MART PARTITION FOR AN AS-OF-
001300*               DATE AGAINST AN ANALYST-MAINTAINED EXPECTED
001400*               SNAPSHOT, RESTRICTED TO THE ROOT FUND IDS THE
001500*               SNAPSHOT COVERS.  REPORTS MISSING KEYS, EXTRA
001600*               KEYS, WEIGHT MISMATCHES AND DEPTH MISMATCHES,
001700*               THEN AN OVERALL PASS/FAIL.  RUN STANDALONE -
001800*               NOT PART OF THE FTBREFRA REFRESH CHAIN.
001900*----------------------------------------------------------*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG     DEV      DATE        DESCRIPTION
002400*----------------------------------------------------------------
002500* FTB0029 RBEHLER  15/07/2024 - GEBTRACE-140                    *
002600*                  INITIAL VERSION                              *
002700* FTB0041 RBEHLER  10/09/2024 - GEBTRACE-158                    *
002800*                  EXTRA-KEY PASS WAS COMPARING AGAINST THE     *
002900*                  WHOLE MART PARTITION, NOT JUST THE ROOTS THE *
003000*                  SNAPSHOT COVERS - FLOODED THE LOG WITH NOISE.*
003100* FTB0047 JYAP      22/11/2025 - GEBTRACE-166 - Y2K FOLLOW-UP   *
003200*                  AS-OF-DATE NOW CARRIED AS A 10-BYTE STRING   *
003300*                  THROUGHOUT (CCYY-MM-DD), NOT A 6-BYTE YYMMDD.*
003400*----------------------------------------------------------------*
003500     EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT EXPECTED-EXPOSURE ASSIGN TO DATABASE-EXPECTEXP
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900
005000     SELECT MART-EXPOSURE    ASSIGN TO DATABASE-MARTEXPO
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  EXPECTED-EXPOSURE
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS EXPECTED-EXPOSURE-REC.
006200 01  EXPECTED-EXPOSURE-REC.
006300     COPY FTSEXPEC.
006400
006500 FD  MART-EXPOSURE
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS MART-EXPOSURE-REC.
006800 01  MART-EXPOSURE-REC.
006900     COPY FTSEXPOS.
007000
007100*************************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM FTBVALID **".
007600
007700 01  WK-C-COMMON.
007800     COPY FTCCMWS.
007900
008000 01  WK-C-VALID-TABLES.
008100     COPY FTLVALID.
008200
008300 01  WK-N-WORK-AREA.
008400     05  WK-N-MSG-COUNT              PIC 9(05) COMP VALUE ZERO.
008500
008600 01  WK-C-WORK-AREA.
008700     05  WK-C-MATCH-FOUND-FLAG       PIC X(01).
008800         88  WK-C-MATCH-FOUND                  VALUE "Y".
008900     05  WK-C-DUP-FOUND-FLAG         PIC X(01).
009000         88  WK-C-DUP-FOUND                    VALUE "Y".
009100     05  WK-C-PASS-FAIL-FLAG         PIC X(01).
009200         88  WK-C-OVERALL-PASS                 VALUE "P".
009300         88  WK-C-OVERALL-FAIL                 VALUE "F".
009400
009500 01  WK-C-RUN-DATE                   PIC X(10).
009510 01  WK-C-RUN-DATE-YMD REDEFINES WK-C-RUN-DATE.
009520     05  WK-C-RUN-CCYY               PIC X(04).
009521     05  WK-C-RUN-CCYY-N REDEFINES WK-C-RUN-CCYY
009522                                 PIC 9(04).
009530     05  FILLER                      PIC X(01).
009540     05  WK-C-RUN-MM                 PIC X(02).
009541     05  WK-C-RUN-MM-N REDEFINES WK-C-RUN-MM
009542                                 PIC 9(02).
009550     05  FILLER                      PIC X(01).
009560     05  WK-C-RUN-DD                 PIC X(02).
009600
009700*****************
009800 PROCEDURE DIVISION.
009900*****************
010000 MAIN-MODULE.
010100     ACCEPT WK-C-RUN-DATE FROM LOCAL-DATA-AREA.
010200     IF  WK-C-RUN-DATE = SPACES
010300         MOVE "0000-00-00"           TO WK-C-RUN-DATE
010400     END-IF.
010500     MOVE WK-C-RUN-DATE              TO WK-C-AS-OF-DATE.
010600     SET  WK-C-OVERALL-PASS          TO TRUE.
010700     PERFORM A000-LOAD-EXPECTED-SNAPSHOT
010800        THRU A099-LOAD-EXPECTED-SNAPSHOT-EX.
010900     PERFORM B000-LOAD-RESTRICTED-ACTUAL
011000        THRU B099-LOAD-RESTRICTED-ACTUAL-EX.
011100     PERFORM C000-REPORT-MISSING-KEYS
011200        THRU C099-REPORT-MISSING-KEYS-EX.
011300     PERFORM D000-REPORT-EXTRA-KEYS
011400        THRU D099-REPORT-EXTRA-KEYS-EX.
011500     PERFORM E000-REPORT-MISMATCHES
011600        THRU E099-REPORT-MISMATCHES-EX.
011700     PERFORM F000-REPORT-OVERALL-RESULT
011800        THRU F099-REPORT-OVERALL-RESULT-EX.
011900     STOP RUN.
012000
012100*=================================================================
012200*    SECTION A - LOAD THE EXPECTED SNAPSHOT AND ITS ROOT SET
012300*=================================================================
012400 A000-LOAD-EXPECTED-SNAPSHOT.
012500*-----------------------------------------------------------------
012600     MOVE ZERO TO WK-N-EE-CNT WK-N-EEROOT-CNT.
012700     OPEN INPUT EXPECTED-EXPOSURE.
012800     IF  NOT WK-C-SUCCESSFUL
012900         DISPLAY "FTBVALID - OPEN FILE ERROR - EXPECTED-EXPOSURE"
013000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013100         STOP RUN
013200     END-IF.
013300     READ EXPECTED-EXPOSURE
013400         AT END
013500             GO TO A090-LOAD-EXPECTED-SNAPSHOT-DONE
013600     END-READ.
013700     PERFORM A100-LOAD-ONE-EXPECTED-ROW
013800        THRU A199-LOAD-ONE-EXPECTED-ROW-EX
013900        UNTIL WK-C-END-OF-FILE.
014000
014100 A090-LOAD-EXPECTED-SNAPSHOT-DONE.
014200     CLOSE EXPECTED-EXPOSURE.
014300
014400 A099-LOAD-EXPECTED-SNAPSHOT-EX.
014500     EXIT.
014600
014700*-----------------------------------------------------------------
014800 A100-LOAD-ONE-EXPECTED-ROW.
014900*-----------------------------------------------------------------
015000     SET  WK-X-EE TO WK-N-EE-CNT.
015100     SET  WK-X-EE UP BY 1.
015200     ADD  1 TO WK-N-EE-CNT.
015300     MOVE EE-ROOT-FUND-ID            TO WK-T-EE-ROOT(WK-X-EE).
015400     MOVE EE-FINAL-ASSET-ID          TO WK-T-EE-ASSET(WK-X-EE).
015500     MOVE EE-EFFECTIVE-WEIGHT        TO WK-T-EE-WEIGHT(WK-X-EE).
015600     MOVE EE-PATH-DEPTH              TO WK-T-EE-DEPTH(WK-X-EE).
015700
015800     SET  WK-C-DUP-FOUND-FLAG TO "N".
015900     SET  WK-X-EEROOT TO 1.
016000     SEARCH WK-T-EEROOT
016100         AT END
016200             CONTINUE
016300         WHEN WK-T-EEROOT-ID(WK-X-EEROOT) = EE-ROOT-FUND-ID
016400             SET WK-C-DUP-FOUND-FLAG TO "Y"
016500     END-SEARCH.
016600     IF  NOT WK-C-DUP-FOUND
016700         SET  WK-X-EEROOT TO WK-N-EEROOT-CNT
016800         SET  WK-X-EEROOT UP BY 1
016900         ADD  1 TO WK-N-EEROOT-CNT
017000         MOVE EE-ROOT-FUND-ID  TO WK-T-EEROOT-ID(WK-X-EEROOT)
017100     END-IF.
017200
017300     READ EXPECTED-EXPOSURE
017400         AT END
017500             SET WK-C-END-OF-FILE    TO TRUE
017600     END-READ.
017700
017800 A199-LOAD-ONE-EXPECTED-ROW-EX.
017900     EXIT.
018000
018100*=================================================================
018200*    SECTION B - LOAD THE ACTUAL PARTITION, RESTRICTED TO ROOT
018300*    FUND IDS THE EXPECTED SNAPSHOT COVERS (U8 STEP 2)
018400*=================================================================
018500 B000-LOAD-RESTRICTED-ACTUAL.
018600*-----------------------------------------------------------------
018700     MOVE ZERO TO WK-N-AC-CNT.
018800     OPEN INPUT MART-EXPOSURE.
018900     IF  NOT WK-C-SUCCESSFUL
019000         DISPLAY "FTBVALID - OPEN FILE ERROR - MART-EXPOSURE"
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200         STOP RUN
019300     END-IF.
019400     MOVE "00"                       TO WK-C-FILE-STATUS.
019500     READ MART-EXPOSURE
019600         AT END
019700             GO TO B090-LOAD-RESTRICTED-ACTUAL-DONE
019800     END-READ.
019900     PERFORM B100-LOAD-ONE-ACTUAL-ROW
020000        THRU B199-LOAD-ONE-ACTUAL-ROW-EX
020100        UNTIL WK-C-END-OF-FILE.
020200
020300 B090-LOAD-RESTRICTED-ACTUAL-DONE.
020400     CLOSE MART-EXPOSURE.
020500
020600 B099-LOAD-RESTRICTED-ACTUAL-EX.
020700     EXIT.
020800
020900*-----------------------------------------------------------------
021000 B100-LOAD-ONE-ACTUAL-ROW.
021100*-----------------------------------------------------------------
021200     SET  WK-C-MATCH-FOUND-FLAG TO "N".
021300     SET  WK-X-EEROOT TO 1.
021400     SEARCH WK-T-EEROOT
021500         AT END
021600             CONTINUE
021700         WHEN WK-T-EEROOT-ID(WK-X-EEROOT) = EX-ROOT-FUND-ID
021800             SET WK-C-MATCH-FOUND-FLAG TO "Y"
021900     END-SEARCH.
022000     IF  WK-C-MATCH-FOUND
022100         SET  WK-X-AC TO WK-N-AC-CNT
022200         SET  WK-X-AC UP BY 1
022300         ADD  1 TO WK-N-AC-CNT
022400         MOVE EX-ROOT-FUND-ID        TO WK-T-AC-ROOT(WK-X-AC)
022500         MOVE EX-FINAL-ASSET-ID      TO WK-T-AC-ASSET(WK-X-AC)
022600         MOVE EX-EFFECTIVE-WEIGHT    TO WK-T-AC-WEIGHT(WK-X-AC)
022700         MOVE EX-PATH-DEPTH          TO WK-T-AC-DEPTH(WK-X-AC)
022800     END-IF.
022900     READ MART-EXPOSURE
023000         AT END
023100             SET WK-C-END-OF-FILE    TO TRUE
023200     END-READ.
023300
023400 B199-LOAD-ONE-ACTUAL-ROW-EX.
023500     EXIT.
023600
023700*=================================================================
023800*    SECTION C - EXPECTED KEYS MISSING FROM ACTUAL (U8 STEP 3)
023900*=================================================================
024000 C000-REPORT-MISSING-KEYS.
024100*-----------------------------------------------------------------
024200     IF  WK-N-EE-CNT = ZERO
024300         GO TO C099-REPORT-MISSING-KEYS-EX
024400     END-IF.
024500     SET  WK-X-EE TO 1.
024600     PERFORM C100-CHECK-ONE-EXPECTED-KEY
024700        THRU C199-CHECK-ONE-EXPECTED-KEY-EX
024800        VARYING WK-X-EE FROM 1 BY 1
024900        UNTIL WK-X-EE > WK-N-EE-CNT.
025000
025100 C099-REPORT-MISSING-KEYS-EX.
025200     EXIT.
025300
025400*-----------------------------------------------------------------
025500 C100-CHECK-ONE-EXPECTED-KEY.
025600*-----------------------------------------------------------------
025700     PERFORM C900-FIND-ACTUAL-FOR-EXPECTED
025800        THRU C999-FIND-ACTUAL-FOR-EXPECTED-EX.
025900     IF  NOT WK-C-MATCH-FOUND
026000         ADD 1 TO WK-N-MSG-COUNT
026100         SET  WK-C-OVERALL-FAIL      TO TRUE
026200         DISPLAY "FTBVALID - MISSING KEY - ROOT "
026300                 WK-T-EE-ROOT(WK-X-EE) " ASSET "
026400                 WK-T-EE-ASSET(WK-X-EE)
026500                 " - EXPECTED BUT NOT IN ACTUAL PARTITION"
026600     END-IF.
026700
026800 C199-CHECK-ONE-EXPECTED-KEY-EX.
026900     EXIT.
027000
027100*-----------------------------------------------------------------
027200 C900-FIND-ACTUAL-FOR-EXPECTED.
027300*-----------------------------------------------------------------
027400     SET  WK-C-MATCH-FOUND-FLAG TO "N".
027500     SET  WK-X-AC TO 1.
027600     SEARCH WK-T-AC
027700         AT END
027800             CONTINUE
027900         WHEN WK-T-AC-ROOT(WK-X-AC)  = WK-T-EE-ROOT(WK-X-EE)
028000             AND WK-T-AC-ASSET(WK-X-AC) = WK-T-EE-ASSET(WK-X-EE)
028100             SET WK-C-MATCH-FOUND-FLAG TO "Y"
028200     END-SEARCH.
028300
028400 C999-FIND-ACTUAL-FOR-EXPECTED-EX.
028500     EXIT.
028600
028700*=================================================================
028800*    SECTION D - ACTUAL KEYS NOT IN EXPECTED (U8 STEP 3)
028900*=================================================================
029000 D000-REPORT-EXTRA-KEYS.
029100*-----------------------------------------------------------------
029200     IF  WK-N-AC-CNT = ZERO
029300         GO TO D099-REPORT-EXTRA-KEYS-EX
029400     END-IF.
029500     SET  WK-X-AC TO 1.
029600     PERFORM D100-CHECK-ONE-ACTUAL-KEY
029700        THRU D199-CHECK-ONE-ACTUAL-KEY-EX
029800        VARYING WK-X-AC FROM 1 BY 1
029900        UNTIL WK-X-AC > WK-N-AC-CNT.
030000
030100 D099-REPORT-EXTRA-KEYS-EX.
030200     EXIT.
030300
030400*-----------------------------------------------------------------
030500 D100-CHECK-ONE-ACTUAL-KEY.
030600*-----------------------------------------------------------------
030700     SET  WK-C-MATCH-FOUND-FLAG TO "N".
030800     SET  WK-X-EE TO 1.
030900     SEARCH WK-T-EE
031000         AT END
031100             CONTINUE
031200         WHEN WK-T-EE-ROOT(WK-X-EE)  = WK-T-AC-ROOT(WK-X-AC)
031300             AND WK-T-EE-ASSET(WK-X-EE) = WK-T-AC-ASSET(WK-X-AC)
031400             SET WK-C-MATCH-FOUND-FLAG TO "Y"
031500     END-SEARCH.
031600     IF  NOT WK-C-MATCH-FOUND
031700         ADD 1 TO WK-N-MSG-COUNT
031800         SET  WK-C-OVERALL-FAIL      TO TRUE
031900         DISPLAY "FTBVALID - EXTRA KEY - ROOT "
032000                 WK-T-AC-ROOT(WK-X-AC) " ASSET "
032100                 WK-T-AC-ASSET(WK-X-AC)
032200                 " - IN ACTUAL PARTITION BUT NOT EXPECTED"
032300     END-IF.
032400
032500 D199-CHECK-ONE-ACTUAL-KEY-EX.
032600     EXIT.
032700
032800*=================================================================
032900*    SECTION E - WEIGHT AND DEPTH MISMATCHES ON MATCHED KEYS
033000*    (U8 STEP 3 - TOLERANCE IS EXACT AT 9 DECIMALS FOR THIS
033100*    FIXED-DECIMAL IMPLEMENTATION, SEE BUSINESS RULES U6)
033200*=================================================================
033300 E000-REPORT-MISMATCHES.
033400*-----------------------------------------------------------------
033500     IF  WK-N-EE-CNT = ZERO
033600         GO TO E099-REPORT-MISMATCHES-EX
033700     END-IF.
033800     SET  WK-X-EE TO 1.
033900     PERFORM E100-CHECK-ONE-MATCHED-KEY
034000        THRU E199-CHECK-ONE-MATCHED-KEY-EX
034100        VARYING WK-X-EE FROM 1 BY 1
034200        UNTIL WK-X-EE > WK-N-EE-CNT.
034300
034400 E099-REPORT-MISMATCHES-EX.
034500     EXIT.
034600
034700*-----------------------------------------------------------------
034800 E100-CHECK-ONE-MATCHED-KEY.
034900*-----------------------------------------------------------------
035000     PERFORM C900-FIND-ACTUAL-FOR-EXPECTED
035100        THRU C999-FIND-ACTUAL-FOR-EXPECTED-EX.
035200     IF  NOT WK-C-MATCH-FOUND
035300         GO TO E199-CHECK-ONE-MATCHED-KEY-EX
035400     END-IF.
035500
035600     IF  WK-T-AC-WEIGHT(WK-X-AC) NOT = WK-T-EE-WEIGHT(WK-X-EE)
035700         ADD 1 TO WK-N-MSG-COUNT
035800         SET  WK-C-OVERALL-FAIL      TO TRUE
035900         DISPLAY "FTBVALID - WEIGHT MISMATCH - ROOT "
036000                 WK-T-EE-ROOT(WK-X-EE) " ASSET "
036100                 WK-T-EE-ASSET(WK-X-EE)
036200                 " EXPECTED " WK-T-EE-WEIGHT(WK-X-EE)
036300                 " ACTUAL "   WK-T-AC-WEIGHT(WK-X-AC)
036400     END-IF.
036500
036600     IF  WK-T-AC-DEPTH(WK-X-AC) NOT = WK-T-EE-DEPTH(WK-X-EE)
036700         ADD 1 TO WK-N-MSG-COUNT
036800         SET  WK-C-OVERALL-FAIL      TO TRUE
036900         DISPLAY "FTBVALID - DEPTH MISMATCH  - ROOT "
037000                 WK-T-EE-ROOT(WK-X-EE) " ASSET "
037100                 WK-T-EE-ASSET(WK-X-EE)
037200                 " EXPECTED " WK-T-EE-DEPTH(WK-X-EE)
037300                 " ACTUAL "   WK-T-AC-DEPTH(WK-X-AC)
037400     END-IF.
037500
037600 E199-CHECK-ONE-MATCHED-KEY-EX.
037700     EXIT.
037800
037900*=================================================================
038000*    SECTION F - OVERALL PASS/FAIL (U8 STEP 4)
038100*=================================================================
038200 F000-REPORT-OVERALL-RESULT.
038300*-----------------------------------------------------------------
038400     IF  WK-C-OVERALL-PASS
038500         DISPLAY "FTBVALID - AS OF " WK-C-AS-OF-DATE
038600                 " - RESULT PASS - NO MESSAGES"
038700     ELSE
038800         DISPLAY "FTBVALID - AS OF " WK-C-AS-OF-DATE
038900                 " - RESULT FAIL - " WK-N-MSG-COUNT
039000                 " MESSAGE(S) LISTED ABOVE"
039100     END-IF.
039200
039300 F099-REPORT-OVERALL-RESULT-EX.
039400     EXIT.
039500
039600******************************************************************
039700************** END OF PROGRAM SOURCE -  FTBVALID ***************
039800******************************************************************
