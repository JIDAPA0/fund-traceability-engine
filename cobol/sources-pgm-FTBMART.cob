000100************************************************************
000200      IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     FTBMART.
000500 AUTHOR.         R BEHLER.
000600 INSTALLATION.   TRUST AND FUND SERVICES.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------*
001100*DESCRIPTION :  THIS IS THE MART BUILD DRIVER FOR THE FUND
001200*               TRACEABILITY BATCH (U6 TRUE EXPOSURE).  IT
001300*               LOADS THE STAGED HOLDINGS AND LINKS FOR ONE
001400*               AS-OF-DATE INTO AN IN-MEMORY EDGE MAP, WALKS
001500*               EACH ROOT FUND DEPTH-FIRST (NO NATIVE COBOL
001600*               RECURSION, SO THE WALK IS DRIVEN OFF AN
001700*               EXPLICIT FRAME STACK), AGGREGATES THE PATH
001800*               RESULTS AND SORTS THEM, AND REPLACES THE
001900*               MART-EXPOSURE PARTITION (U7, VIA FTBPARTD).
002000*               CALLED BY FTBREFRA (U9).
002100*----------------------------------------------------------*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG     DEV      DATE        DESCRIPTION
002600*----------------------------------------------------------------
002700* FTB0025 RBEHLER  22/03/2024 - GEBTRACE-101                    *
002800*                  INITIAL VERSION                              *
002900* FTB0037 RBEHLER  02/08/2024 - GEBTRACE-149                    *
003000*                  A FEEDER FUND WITH NO HOLDINGS AND NO LINK   *
003100*                  OUT WAS BEING TREATED AS A ROOT WITH ZERO    *
003200*                  EDGES - HARMLESS, BUT WASTED A STACK FRAME.  *
003300*                  NO-OP FIX, ADDED COMMENT ONLY.               *
003400* FTB0046 JYAP      21/11/2025 - GEBTRACE-166 - Y2K FOLLOW-UP   *
003500*                  AS-OF-DATE NOW CARRIED AS A 10-BYTE STRING   *
003600*                  THROUGHOUT (CCYY-MM-DD), NOT A 6-BYTE YYMMDD.*
003700*----------------------------------------------------------------*
003800     EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT STG-HOLDINGS   ASSIGN TO DATABASE-STGHOLD
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200
005300     SELECT STG-LINKS      ASSIGN TO DATABASE-STGLINK
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600
005700     SELECT MART-EXPOSURE  ASSIGN TO DATABASE-MARTEXPO
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS WK-C-FILE-STATUS.
006000
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  STG-HOLDINGS
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS STG-HOLDING-REC.
006900 01  STG-HOLDING-REC.
007000     COPY FTSSTGHD.
007100
007200 FD  STG-LINKS
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS STG-LINK-REC.
007500 01  STG-LINK-REC.
007600     COPY FTSSTGLK.
007700
007800 FD  MART-EXPOSURE
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS MART-EXPOSURE-REC.
008100 01  MART-EXPOSURE-REC.
008200     COPY FTSEXPOS.
008300
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                          PIC X(24)        VALUE
008800     "** PROGRAM FTBMART **".
008900
009000 01  WK-C-COMMON.
009100     COPY FTCCMWS.
009200
009300 01  WK-C-EDGE-AREA.
009400     COPY FTSEDGWS.
009500
009600 01  WK-N-WORK-AREA.
009700     05  WK-N-FOUND-EDGE-IDX         PIC 9(05) COMP.
009800     05  WK-N-CHILD-WEIGHT           PIC 9(01)V9(18).
009810     05  WK-N-CHILD-WEIGHT-X REDEFINES WK-N-CHILD-WEIGHT
009820                                 PIC X(19).
009900     05  WK-N-EXP-WEIGHT-OUT         PIC 9(02)V9(09).
009910     05  WK-N-EXP-WEIGHT-OUT-X REDEFINES WK-N-EXP-WEIGHT-OUT
009920                                 PIC X(11).
010000     05  WK-N-SUBSCRIPT-I            PIC 9(05) COMP.
010100     05  WK-N-SUBSCRIPT-J            PIC 9(05) COMP.
010150     05  FILLER                      PIC X(02).
010200
010300 01  WK-C-WORK-AREA.
010400     05  WK-C-EDGE-FOUND-FLAG        PIC X(01).
010500         88  WK-C-EDGE-FOUND                  VALUE "Y".
010600     05  WK-C-EXPANDS-FLAG           PIC X(01).
010700         88  WK-C-EXPANDS                     VALUE "Y".
010800     05  WK-C-IN-CYCLE-FLAG          PIC X(01).
010900         88  WK-C-IN-CYCLE                    VALUE "Y".
011000     05  WK-C-DUP-FOUND-FLAG         PIC X(01).
011100         88  WK-C-DUP-FOUND                   VALUE "Y".
011200     05  WK-C-SWAPPED-FLAG           PIC X(01).
011300         88  WK-C-SWAPPED                     VALUE "Y".
011400
011500* -------------- SORT SCRATCH FRAME (EXPOSURE ROWS) -------------*
011600 01  WK-C-EXP-SCRATCH.
011700     05  WK-C-EXP-SCRATCH-ROOT       PIC X(20).
011800     05  WK-C-EXP-SCRATCH-ASSET      PIC X(20).
011900     05  WK-N-EXP-SCRATCH-WEIGHT     PIC 9(02)V9(09).
012000     05  WK-N-EXP-SCRATCH-DEPTH      PIC 9(02) COMP.
012100
012200* -------------- SORT SCRATCH FRAME (ROOT LIST) ------------------*
012300 01  WK-C-ROOT-SCRATCH               PIC X(20).
012310 01  WK-C-ROOT-SCRATCH-SPLIT REDEFINES WK-C-ROOT-SCRATCH.
012320     05  WK-C-ROOT-SCRATCH-FIRST     PIC X(01).
012330     05  WK-C-ROOT-SCRATCH-REST      PIC X(19).
012400
012500*----------------- CALLED-ROUTINE LINKAGE AREAS ----------------*
012600 01  WK-C-PARTD-AREA.
012700     COPY FTLPARTD.
012800
012900*****************
013000 LINKAGE SECTION.
013100*****************
013200     COPY FTLMART.
013300     EJECT
013400*******************************************
013500 PROCEDURE DIVISION USING WK-C-MART-RECORD.
013600*******************************************
013700 MAIN-MODULE.
013800     MOVE WK-C-MART-AS-OF-DATE       TO WK-C-AS-OF-DATE.
013900     SET  WK-C-MART-OK               TO TRUE.
014000     IF  WK-N-MART-MAX-DEPTH NOT = ZERO
014100         MOVE WK-N-MART-MAX-DEPTH    TO WK-N-MAX-DEPTH
014200     END-IF.
014300     PERFORM A000-START-PROGRAM-ROUTINE
014400        THRU A099-START-PROGRAM-ROUTINE-EX.
014500     PERFORM B000-TRAVERSE-ALL-ROOTS
014600        THRU B999-TRAVERSE-ALL-ROOTS-EX.
014700     PERFORM D000-SORT-EXPOSURE-TABLE
014800        THRU D999-SORT-EXPOSURE-TABLE-EX.
014900     PERFORM E000-WRITE-MART-EXPOSURE
015000        THRU E999-WRITE-MART-EXPOSURE-EX.
015100     MOVE WK-N-MAX-DEPTH              TO WK-N-MART-MAX-DEPTH.
015200     PERFORM Z000-END-PROGRAM-ROUTINE
015300        THRU Z999-END-PROGRAM-ROUTINE-EX.
015400     GOBACK.
015500
015600*=================================================================
015700*    SECTION A - LOAD EDGE MAP AND ROOT LIST
015800*=================================================================
015900 A000-START-PROGRAM-ROUTINE.
016000*-----------------------------------------------------------------
016100     MOVE ZERO TO WK-N-EDGE-CNT WK-N-ROOT-CNT WK-N-EXP-CNT
016200                  WK-N-MART-HOLDS-READ WK-N-MART-LINKS-READ
016300                  WK-N-MART-ROWS-WRITTEN.
016400
016500     OPEN INPUT STG-HOLDINGS.
016600     IF  NOT WK-C-SUCCESSFUL
016700         DISPLAY "FTBMART - OPEN FILE ERROR - STG-HOLDINGS"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900         GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100     READ STG-HOLDINGS
017200         AT END
017300             GO TO A120-LOAD-HOLDING-EDGES-DONE
017400     END-READ.
017500     PERFORM A100-LOAD-ONE-HOLDING-EDGE
017600        THRU A109-LOAD-ONE-HOLDING-EDGE-EX
017700        UNTIL WK-C-END-OF-FILE.
017800
017900 A120-LOAD-HOLDING-EDGES-DONE.
018000     CLOSE STG-HOLDINGS.
018100
018200     OPEN INPUT STG-LINKS.
018300     IF  NOT WK-C-SUCCESSFUL
018400         DISPLAY "FTBMART - OPEN FILE ERROR - STG-LINKS"
018500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018600         GO TO Y900-ABNORMAL-TERMINATION
018700     END-IF.
018900     MOVE "00"                       TO WK-C-FILE-STATUS.
019000     READ STG-LINKS
019100         AT END
019200             GO TO A220-LOAD-LINK-EDGES-DONE
019300     END-READ.
019400     PERFORM A200-LOAD-ONE-LINK-EDGE
019500        THRU A209-LOAD-ONE-LINK-EDGE-EX
019600        UNTIL WK-C-END-OF-FILE.
019700
019800 A220-LOAD-LINK-EDGES-DONE.
019900     CLOSE STG-LINKS.
020000     DISPLAY "FTBMART - EDGE MAP AS OF " WK-C-AS-OF-DATE
020100             " HOLDS READ " WK-N-MART-HOLDS-READ
020200             " LINKS READ " WK-N-MART-LINKS-READ
020300             " EDGES "      WK-N-EDGE-CNT
020400             " ROOTS "      WK-N-ROOT-CNT.
020500
020600 A099-START-PROGRAM-ROUTINE-EX.
020700     EXIT.
020800
020900*-----------------------------------------------------------------
021000 A100-LOAD-ONE-HOLDING-EDGE.
021100*-----------------------------------------------------------------
021200     ADD 1 TO WK-N-MART-HOLDS-READ.
021300     IF  SH-FUND-ID NOT = SPACES
021350         AND SH-ASSET-ID NOT = SPACES
021400         AND SH-WEIGHT > 0
021500         SET  WK-X-EDGE TO WK-N-EDGE-CNT
021600         SET  WK-X-EDGE UP BY 1
021700         ADD  1 TO WK-N-EDGE-CNT
021800         MOVE SH-FUND-ID             TO WK-T-EDGE-FROM(WK-X-EDGE)
021900         MOVE SH-ASSET-ID            TO WK-T-EDGE-TO(WK-X-EDGE)
022000         MOVE SH-WEIGHT              TO WK-T-EDGE-WEIGHT(WK-X-EDGE)
022100         MOVE SH-ASSET-TYPE          TO WK-T-EDGE-TYPE(WK-X-EDGE)
022200         PERFORM A300-ADD-ROOT-CANDIDATE
022300            THRU A309-ADD-ROOT-CANDIDATE-EX
022400     END-IF.
022500     READ STG-HOLDINGS
022600         AT END
022700             SET WK-C-END-OF-FILE    TO TRUE
022800     END-READ.
022900
023000 A109-LOAD-ONE-HOLDING-EDGE-EX.
023100     EXIT.
023200
023300*-----------------------------------------------------------------
023400 A200-LOAD-ONE-LINK-EDGE.
023500*-----------------------------------------------------------------
023600     ADD 1 TO WK-N-MART-LINKS-READ.
023700     IF  SL-FEEDER-FUND-ID NOT = SPACES
023800         AND SL-MASTER-FUND-ID NOT = SPACES
023900         SET  WK-X-EDGE TO WK-N-EDGE-CNT
024000         SET  WK-X-EDGE UP BY 1
024100         ADD  1 TO WK-N-EDGE-CNT
024200         MOVE SL-FEEDER-FUND-ID  TO WK-T-EDGE-FROM(WK-X-EDGE)
024300         MOVE SL-MASTER-FUND-ID  TO WK-T-EDGE-TO(WK-X-EDGE)
024400         IF  SL-CONFIDENCE > 0
024500             MOVE SL-CONFIDENCE  TO WK-T-EDGE-WEIGHT(WK-X-EDGE)
024600         ELSE
024700             MOVE 1              TO WK-T-EDGE-WEIGHT(WK-X-EDGE)
024800         END-IF
024900         MOVE "fund"             TO WK-T-EDGE-TYPE(WK-X-EDGE)
025000         PERFORM A300-ADD-ROOT-CANDIDATE
025100            THRU A309-ADD-ROOT-CANDIDATE-EX
025200     END-IF.
025300     READ STG-LINKS
025400         AT END
025500             SET WK-C-END-OF-FILE    TO TRUE
025600     END-READ.
025700
025800 A209-LOAD-ONE-LINK-EDGE-EX.
025900     EXIT.
026000
026100*-----------------------------------------------------------------
026200*    ROOT FUND SET (U6 STEP 3) - FEEDER FUND IDS FROM LINKS
026300*    UNION FUND IDS FROM HOLDINGS, BLANKS REMOVED, DEDUPED.
026400*    (WK-T-EDGE-FROM ON EITHER KIND OF EDGE IS ALWAYS A FUND ID.)
026500*-----------------------------------------------------------------
026600 A300-ADD-ROOT-CANDIDATE.
026700*-----------------------------------------------------------------
026800     SET  WK-C-DUP-FOUND-FLAG TO "N".
026900     SET  WK-X-ROOT TO 1.
027000     SEARCH WK-T-ROOT
027100         AT END
027200             CONTINUE
027300         WHEN WK-T-ROOT-ID(WK-X-ROOT) = WK-T-EDGE-FROM(WK-X-EDGE)
027400             SET WK-C-DUP-FOUND-FLAG TO "Y"
027500     END-SEARCH.
027600     IF  NOT WK-C-DUP-FOUND
027700         SET  WK-X-ROOT TO WK-N-ROOT-CNT
027800         SET  WK-X-ROOT UP BY 1
027900         ADD  1 TO WK-N-ROOT-CNT
028000         MOVE WK-T-EDGE-FROM(WK-X-EDGE) TO WK-T-ROOT-ID(WK-X-ROOT)
028100     END-IF.
028200
028300 A309-ADD-ROOT-CANDIDATE-EX.
028400     EXIT.
028500
028600*=================================================================
028700*    SECTION B - DEPTH-FIRST TRAVERSAL OF EVERY ROOT (U6)
028800*=================================================================
028900 B000-TRAVERSE-ALL-ROOTS.
029000*-----------------------------------------------------------------
029100     PERFORM C900-SORT-ROOT-LIST
029200        THRU C999-SORT-ROOT-LIST-EX.
029300     SET  WK-X-ROOT TO 1.
029400     PERFORM B100-TRAVERSE-ONE-ROOT
029500        THRU B199-TRAVERSE-ONE-ROOT-EX
029600        VARYING WK-X-ROOT FROM 1 BY 1
029700        UNTIL WK-X-ROOT > WK-N-ROOT-CNT.
029800
029900 B999-TRAVERSE-ALL-ROOTS-EX.
030000     EXIT.
030100
030200*-----------------------------------------------------------------
030300 B100-TRAVERSE-ONE-ROOT.
030400*-----------------------------------------------------------------
030500     MOVE 1                          TO WK-N-STACK-TOP.
030600     MOVE WK-T-ROOT-ID(WK-X-ROOT)    TO STK-FUND-ID(1)
030700                                        STK-ROOT-ID(1)
030800                                        STK-VISIT-SET(1 1).
030900     MOVE 1                          TO STK-WEIGHT(1).
031000     MOVE ZERO                       TO STK-DEPTH(1).
031100     MOVE 1                          TO STK-NEXT-EDGE(1).
031200     MOVE 1                          TO STK-VISIT-CNT(1).
031300
031400     PERFORM C000-DFS-STEP
031500        THRU C099-DFS-STEP-EX
031600        UNTIL WK-N-STACK-TOP = ZERO.
031700
031800 B199-TRAVERSE-ONE-ROOT-EX.
031900     EXIT.
032000
032100*-----------------------------------------------------------------
032200*    C000 - ONE STEP OF THE ITERATIVE DEPTH-FIRST WALK.  THE
032300*    FRAME AT THE TOP OF WK-T-STACK STANDS IN FOR THE COBOL
032400*    STACK FRAME A RECURSIVE CALL WOULD USE - COBOL-85 HAS NO
032500*    RECURSION, SO THE PUSH/POP IS DONE BY HAND.
032600*-----------------------------------------------------------------
032700 C000-DFS-STEP.
032800*-----------------------------------------------------------------
032900     SET  WK-X-STACK TO WK-N-STACK-TOP.
033000     PERFORM C100-FIND-NEXT-EDGE
033100        THRU C109-FIND-NEXT-EDGE-EX.
033200     IF  NOT WK-C-EDGE-FOUND
033300         SUBTRACT 1 FROM WK-N-STACK-TOP
033400         GO TO C099-DFS-STEP-EX
033500     END-IF.
033600
033700     SET  WK-X-EDGE TO WK-N-FOUND-EDGE-IDX.
033800     COMPUTE STK-NEXT-EDGE(WK-X-STACK) = WK-N-FOUND-EDGE-IDX + 1.
033900     IF  WK-T-EDGE-WEIGHT(WK-X-EDGE) NOT > 0
034000         GO TO C099-DFS-STEP-EX
034100     END-IF.
034200
034300     COMPUTE WK-N-CHILD-WEIGHT ROUNDED =
034400             STK-WEIGHT(WK-X-STACK) * WK-T-EDGE-WEIGHT(WK-X-EDGE).
034500
034600     PERFORM C200-CHECK-EXPANDS-AND-CYCLE
034700        THRU C209-CHECK-EXPANDS-AND-CYCLE-EX.
034800
034900     IF  WK-C-EXPANDS
035000         AND NOT WK-C-IN-CYCLE
035100         AND STK-DEPTH(WK-X-STACK) + 1 < WK-N-MAX-DEPTH
035200         PERFORM C300-PUSH-CHILD-FRAME
035300            THRU C309-PUSH-CHILD-FRAME-EX
035400     ELSE
035500         PERFORM C400-EMIT-PATH-RESULT
035600            THRU C409-EMIT-PATH-RESULT-EX
035700     END-IF.
035800
035900 C099-DFS-STEP-EX.
036000     EXIT.
036100
036200*-----------------------------------------------------------------
036300*    FIND THE NEXT EDGE LEAVING THE FUND AT THE TOP OF THE
036400*    STACK, STARTING AT ITS SAVED CURSOR.  A PLAIN SEARCH
036500*    (NOT SEARCH ALL) SINCE THE EDGE TABLE IS NOT KEPT SORTED.
036600*-----------------------------------------------------------------
036700 C100-FIND-NEXT-EDGE.
036800*-----------------------------------------------------------------
036900     SET  WK-C-EDGE-FOUND-FLAG TO "N".
037000     SET  WK-X-EDGE TO STK-NEXT-EDGE(WK-X-STACK).
037100     SEARCH WK-T-EDGE
037200         AT END
037300             CONTINUE
037400         WHEN WK-T-EDGE-FROM(WK-X-EDGE) = STK-FUND-ID(WK-X-STACK)
037500             SET WK-C-EDGE-FOUND-FLAG TO "Y"
037600             SET WK-N-FOUND-EDGE-IDX  TO WK-X-EDGE
037700     END-SEARCH.
037800
037900 C109-FIND-NEXT-EDGE-EX.
038000     EXIT.
038100
038200*-----------------------------------------------------------------
038300*    EXPANSION RULE (U6): THE TARGET EXPANDS IF ITS ASSET TYPE
038400*    IS "FUND"/"ETF" OR IT HAS ANY OUTGOING EDGE OF ITS OWN.
038500*    CYCLE RULE: IT IS IN-CYCLE IF ALREADY ON THE CURRENT PATH.
038600*-----------------------------------------------------------------
038700 C200-CHECK-EXPANDS-AND-CYCLE.
038800*-----------------------------------------------------------------
038900     SET  WK-C-EXPANDS-FLAG TO "N".
039000     IF  WK-T-EDGE-TYPE(WK-X-EDGE) = "fund"
039100         OR WK-T-EDGE-TYPE(WK-X-EDGE) = "etf"
039200         SET WK-C-EXPANDS-FLAG TO "Y"
039300     ELSE
039400         SET  WK-X-EDGE TO 1
039500         SEARCH WK-T-EDGE
039600             AT END
039700                 CONTINUE
039800             WHEN WK-T-EDGE-FROM(WK-X-EDGE) = WK-T-EDGE-TO(WK-N-FOUND-EDGE-IDX)
039900                 SET WK-C-EXPANDS-FLAG TO "Y"
040000         END-SEARCH
040100     END-IF.
040200
040300     SET  WK-C-IN-CYCLE-FLAG TO "N".
040400     SET  WK-X-STACK TO WK-N-STACK-TOP.
040500     PERFORM C220-SCAN-VISIT-SET
040600        THRU C229-SCAN-VISIT-SET-EX
040700        VARYING WK-N-SUBSCRIPT-I FROM 1 BY 1
040800        UNTIL WK-N-SUBSCRIPT-I > STK-VISIT-CNT(WK-X-STACK).
040900
041000 C209-CHECK-EXPANDS-AND-CYCLE-EX.
041100     EXIT.
041200
041300*-----------------------------------------------------------------
041400 C220-SCAN-VISIT-SET.
041500*-----------------------------------------------------------------
041600     SET  WK-X-EDGE TO WK-N-FOUND-EDGE-IDX.
041700     IF  STK-VISIT-SET(WK-X-STACK WK-N-SUBSCRIPT-I) =
041800                 WK-T-EDGE-TO(WK-X-EDGE)
041900         SET WK-C-IN-CYCLE-FLAG TO "Y"
042000     END-IF.
042100
042200 C229-SCAN-VISIT-SET-EX.
042300     EXIT.
042400
042500*-----------------------------------------------------------------
042600*    PUSH A CHILD FRAME - THE TARGET FUND EXPANDS AND IS NOT A
042700*    CYCLE, SO THE WALK CONTINUES ONE LEVEL DEEPER.
042800*-----------------------------------------------------------------
042900 C300-PUSH-CHILD-FRAME.
043000*-----------------------------------------------------------------
043100     SET  WK-X-EDGE TO WK-N-FOUND-EDGE-IDX.
043200     SET  WK-X-STACK TO WK-N-STACK-TOP.
043300     MOVE STK-VISIT-CNT(WK-X-STACK)  TO WK-N-SUBSCRIPT-I.
043400     PERFORM C320-COPY-ONE-VISIT-ID
043500        THRU C329-COPY-ONE-VISIT-ID-EX
043600        VARYING WK-N-SUBSCRIPT-J FROM 1 BY 1
043700        UNTIL WK-N-SUBSCRIPT-J > WK-N-SUBSCRIPT-I.
043800
043900     ADD  1 TO WK-N-STACK-TOP.
044000     SET  WK-X-STACK UP BY 1.
044100     MOVE WK-T-EDGE-TO(WK-X-EDGE)    TO STK-FUND-ID(WK-X-STACK).
044200     MOVE STK-ROOT-ID(WK-X-STACK - 1) TO STK-ROOT-ID(WK-X-STACK).
044300     MOVE WK-N-CHILD-WEIGHT          TO STK-WEIGHT(WK-X-STACK).
044400     COMPUTE STK-DEPTH(WK-X-STACK) = STK-DEPTH(WK-X-STACK - 1) + 1.
044500     MOVE 1                          TO STK-NEXT-EDGE(WK-X-STACK).
044600     ADD  1 TO WK-N-SUBSCRIPT-I.
044700     MOVE WK-N-SUBSCRIPT-I           TO STK-VISIT-CNT(WK-X-STACK).
044800     MOVE WK-T-EDGE-TO(WK-X-EDGE)
044900         TO STK-VISIT-SET(WK-X-STACK WK-N-SUBSCRIPT-I).
045000
045100 C309-PUSH-CHILD-FRAME-EX.
045200     EXIT.
045300
045400*-----------------------------------------------------------------
045500 C320-COPY-ONE-VISIT-ID.
045600*-----------------------------------------------------------------
045700     MOVE STK-VISIT-SET(WK-X-STACK WK-N-SUBSCRIPT-J)
045800         TO STK-VISIT-SET(WK-X-STACK + 1 WK-N-SUBSCRIPT-J).
045900
046000 C329-COPY-ONE-VISIT-ID-EX.
046100     EXIT.
046200
046300*-----------------------------------------------------------------
046400*    EMIT A PATH RESULT - THE TARGET IS TERMINAL OR CYCLE-
046500*    CLOSING, OR THE DEPTH GUARD FIRED.  AGGREGATE INTO THE
046600*    PRE-SORT EXPOSURE ACCUMULATOR (U6 STEP 5 - SUM WEIGHTS,
046700*    MAX DEPTH PER ROOT/FINAL ASSET).
046800*-----------------------------------------------------------------
046900 C400-EMIT-PATH-RESULT.
047000*-----------------------------------------------------------------
047100     SET  WK-X-EDGE TO WK-N-FOUND-EDGE-IDX.
047200     COMPUTE WK-N-SUBSCRIPT-I = STK-DEPTH(WK-X-STACK) + 1.
047300
047400     SET  WK-C-DUP-FOUND-FLAG TO "N".
047500     SET  WK-X-EXP TO 1.
047600     SEARCH WK-T-EXP
047700         AT END
047800             CONTINUE
047900         WHEN WK-T-EXP-ROOT(WK-X-EXP)  = STK-ROOT-ID(WK-X-STACK)
048000             AND WK-T-EXP-ASSET(WK-X-EXP) = WK-T-EDGE-TO(WK-X-EDGE)
048100             SET WK-C-DUP-FOUND-FLAG TO "Y"
048200     END-SEARCH.
048300
048400     IF  WK-C-DUP-FOUND
048500         ADD  WK-N-CHILD-WEIGHT TO WK-T-EXP-WEIGHT(WK-X-EXP)
048600         IF  WK-N-SUBSCRIPT-I > WK-T-EXP-DEPTH(WK-X-EXP)
048700             MOVE WK-N-SUBSCRIPT-I TO WK-T-EXP-DEPTH(WK-X-EXP)
048800         END-IF
048900     ELSE
049000         SET  WK-X-EXP TO WK-N-EXP-CNT
049100         SET  WK-X-EXP UP BY 1
049200         ADD  1 TO WK-N-EXP-CNT
049300         MOVE STK-ROOT-ID(WK-X-STACK)    TO WK-T-EXP-ROOT(WK-X-EXP)
049400         MOVE WK-T-EDGE-TO(WK-X-EDGE)    TO WK-T-EXP-ASSET(WK-X-EXP)
049500         MOVE WK-N-CHILD-WEIGHT          TO WK-T-EXP-WEIGHT(WK-X-EXP)
049600         MOVE WK-N-SUBSCRIPT-I           TO WK-T-EXP-DEPTH(WK-X-EXP)
049700     END-IF.
049800
049900 C409-EMIT-PATH-RESULT-EX.
050000     EXIT.
050100
050200*-----------------------------------------------------------------
050300*    ROOT LIST SORT - ASCENDING FUND ID (U6 STEP 3).  A SMALL
050400*    IN-MEMORY EXCHANGE SORT - THE TABLE IS FAR TOO SMALL TO
050500*    JUSTIFY A SORT-FILE PASS.
050600*-----------------------------------------------------------------
050700 C900-SORT-ROOT-LIST.
050800*-----------------------------------------------------------------
050900     IF  WK-N-ROOT-CNT < 2
051000         GO TO C999-SORT-ROOT-LIST-EX
051100     END-IF.
051200     SET  WK-C-SWAPPED-FLAG TO "Y".
051300     PERFORM C910-SORT-ROOT-LIST-PASS
051400        THRU C919-SORT-ROOT-LIST-PASS-EX
051500        UNTIL NOT WK-C-SWAPPED.
051600
051700 C999-SORT-ROOT-LIST-EX.
051800     EXIT.
051900
052000*-----------------------------------------------------------------
052100 C910-SORT-ROOT-LIST-PASS.
052200*-----------------------------------------------------------------
052300     SET  WK-C-SWAPPED-FLAG TO "N".
052400     PERFORM C920-COMPARE-ONE-ROOT-PAIR
052500        THRU C929-COMPARE-ONE-ROOT-PAIR-EX
052600        VARYING WK-X-ROOT FROM 1 BY 1
052700        UNTIL WK-X-ROOT >= WK-N-ROOT-CNT.
052800
052900 C919-SORT-ROOT-LIST-PASS-EX.
053000     EXIT.
053100
053200*-----------------------------------------------------------------
053300 C920-COMPARE-ONE-ROOT-PAIR.
053400*-----------------------------------------------------------------
053500     IF  WK-T-ROOT-ID(WK-X-ROOT) > WK-T-ROOT-ID(WK-X-ROOT + 1)
053600         MOVE WK-T-ROOT-ID(WK-X-ROOT)     TO WK-C-ROOT-SCRATCH
053700         MOVE WK-T-ROOT-ID(WK-X-ROOT + 1) TO WK-T-ROOT-ID(WK-X-ROOT)
053800         MOVE WK-C-ROOT-SCRATCH           TO WK-T-ROOT-ID(WK-X-ROOT + 1)
053900         SET  WK-C-SWAPPED-FLAG TO "Y"
054000     END-IF.
054100
054200 C929-COMPARE-ONE-ROOT-PAIR-EX.
054300     EXIT.
054400
054500*=================================================================
054600*    SECTION D - SORT THE EXPOSURE ACCUMULATOR (U6 STEP 6)
054700*    ROOT FUND ID ASCENDING, THEN EFFECTIVE WEIGHT DESCENDING.
054800*=================================================================
054900 D000-SORT-EXPOSURE-TABLE.
055000*-----------------------------------------------------------------
055100     IF  WK-N-EXP-CNT < 2
055200         GO TO D999-SORT-EXPOSURE-TABLE-EX
055300     END-IF.
055400     SET  WK-C-SWAPPED-FLAG TO "Y".
055500     PERFORM D100-SORT-EXPOSURE-PASS
055600        THRU D109-SORT-EXPOSURE-PASS-EX
055700        UNTIL NOT WK-C-SWAPPED.
055800
055900 D999-SORT-EXPOSURE-TABLE-EX.
056000     EXIT.
056100
056200*-----------------------------------------------------------------
056300 D100-SORT-EXPOSURE-PASS.
056400*-----------------------------------------------------------------
056500     SET  WK-C-SWAPPED-FLAG TO "N".
056600     PERFORM D200-COMPARE-ONE-EXP-PAIR
056700        THRU D209-COMPARE-ONE-EXP-PAIR-EX
056800        VARYING WK-X-EXP FROM 1 BY 1
056900        UNTIL WK-X-EXP >= WK-N-EXP-CNT.
057000
057100 D109-SORT-EXPOSURE-PASS-EX.
057200     EXIT.
057300
057400*-----------------------------------------------------------------
057500 D200-COMPARE-ONE-EXP-PAIR.
057600*-----------------------------------------------------------------
057800     IF  WK-T-EXP-ROOT(WK-X-EXP) > WK-T-EXP-ROOT(WK-X-EXP + 1)
057900         OR (WK-T-EXP-ROOT(WK-X-EXP) = WK-T-EXP-ROOT(WK-X-EXP + 1)
058000             AND WK-T-EXP-WEIGHT(WK-X-EXP) < WK-T-EXP-WEIGHT(WK-X-EXP + 1))
058100         MOVE WK-T-EXP(WK-X-EXP)          TO WK-C-EXP-SCRATCH
058200         MOVE WK-T-EXP(WK-X-EXP + 1)      TO WK-T-EXP(WK-X-EXP)
058300         MOVE WK-C-EXP-SCRATCH            TO WK-T-EXP(WK-X-EXP + 1)
058400         SET  WK-C-SWAPPED-FLAG TO "Y"
058500     END-IF.
058600
058700 D209-COMPARE-ONE-EXP-PAIR-EX.
058800     EXIT.
058900
059000*=================================================================
059100*    SECTION E - REPLACE THE PARTITION AND WRITE MART-EXPOSURE
059200*=================================================================
059300 E000-WRITE-MART-EXPOSURE.
059400*-----------------------------------------------------------------
059500     MOVE "MARTEXPO"                 TO WK-C-PARTD-TABLE.
059600     MOVE "ASOFDTE"                  TO WK-C-PARTD-COLUMN.
059700     MOVE WK-C-AS-OF-DATE            TO WK-C-PARTD-AS-OF-DATE.
059800     CALL "FTBPARTD" USING WK-C-PARTD-RECORD.
059900
060000     OPEN EXTEND MART-EXPOSURE.
060100     IF  NOT WK-C-SUCCESSFUL
060200         DISPLAY "FTBMART - OPEN FILE ERROR - MART-EXPOSURE"
060300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060400         GO TO Y900-ABNORMAL-TERMINATION
060500     END-IF.
060600
060700     IF  WK-N-EXP-CNT = ZERO
060800         GO TO E900-WRITE-MART-EXPOSURE-DONE
060900     END-IF.
061000     SET  WK-X-EXP TO 1.
061100     PERFORM E100-WRITE-ONE-EXPOSURE-ROW
061200        THRU E199-WRITE-ONE-EXPOSURE-ROW-EX
061300        VARYING WK-X-EXP FROM 1 BY 1
061400        UNTIL WK-X-EXP > WK-N-EXP-CNT.
061500
061600 E900-WRITE-MART-EXPOSURE-DONE.
061700     CLOSE MART-EXPOSURE.
061800     DISPLAY "FTBMART - MART-EXPOSURE AS OF " WK-C-AS-OF-DATE
061900             " WRITTEN " WK-N-MART-ROWS-WRITTEN.
062000
062100 E999-WRITE-MART-EXPOSURE-EX.
062200     EXIT.
062300
062400*-----------------------------------------------------------------
062500 E100-WRITE-ONE-EXPOSURE-ROW.
062600*-----------------------------------------------------------------
062700     MOVE WK-T-EXP-ROOT(WK-X-EXP)    TO EX-ROOT-FUND-ID.
062800     MOVE WK-T-EXP-ASSET(WK-X-EXP)   TO EX-FINAL-ASSET-ID.
062900     MOVE WK-T-EXP-WEIGHT(WK-X-EXP)  TO EX-EFFECTIVE-WEIGHT.
063000     MOVE WK-T-EXP-DEPTH(WK-X-EXP)   TO EX-PATH-DEPTH.
063100     MOVE WK-C-AS-OF-DATE            TO EX-AS-OF-DATE.
063200     WRITE MART-EXPOSURE-REC.
063300     ADD 1 TO WK-N-MART-ROWS-WRITTEN.
063400
063500 E199-WRITE-ONE-EXPOSURE-ROW-EX.
063600     EXIT.
063700
063800*-----------------------------------------------------------------
063900 Y900-ABNORMAL-TERMINATION.
064000*-----------------------------------------------------------------
064100     SET  WK-C-MART-ERROR            TO TRUE.
064200     PERFORM Z000-END-PROGRAM-ROUTINE
064300        THRU Z999-END-PROGRAM-ROUTINE-EX.
064400     GOBACK.
064500
064600*-----------------------------------------------------------------
064700 Z000-END-PROGRAM-ROUTINE.
064800*-----------------------------------------------------------------
064900     CONTINUE.
065000
065100 Z999-END-PROGRAM-ROUTINE-EX.
065200     EXIT.
065300
065400******************************************************************
065500************** END OF PROGRAM SOURCE -  FTBMART ****************
065600******************************************************************
