000100************************************************************
000200      IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     FTBREFRA.
000500 AUTHOR.         R BEHLER.
000600 INSTALLATION.   TRUST AND FUND SERVICES.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------*
001100*DESCRIPTION :  U9 REFRESH ORCHESTRATION.  THE MAIN-LINE
001200*               ENTRY POINT FOR THE FUND TRACEABILITY BATCH
001300*               (SUBMITTED FROM THE OVERNIGHT JOB SCHEDULE).
001400*               PICKS UP THE AS-OF-DATE FROM *LDA, RUNS THE
001500*               STAGING BUILD (FTBSTAGE) THEN THE MART BUILD
001600*               (FTBMART) FOR THAT DATE, STOPS ON THE FIRST
001700*               FAILING STEP, AND PRINTS A ONE-LINE COMPLETION
001800*               MESSAGE.  EXPECTATION VALIDATION (FTBVALID) IS
001900*               A SEPARATE, ANALYST-RUN STEP - NOT CALLED FROM
002000*               HERE.
002100*----------------------------------------------------------*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG     DEV      DATE        DESCRIPTION
002600*----------------------------------------------------------------
002700* FTB0026 RBEHLER  25/03/2024 - GEBTRACE-101                    *
002800*                  INITIAL VERSION                              *
002900* FTB0035 RBEHLER  29/07/2024 - GEBTRACE-144                    *
003000*                  A BAD *LDA (BLANK OR NOT CCYY-MM-DD) USED TO *
003100*                  ABEND DEEP INSIDE FTBSTAGE WITH NO CONTEXT - *
003200*                  NOW VALIDATED HERE BEFORE EITHER CALL.       *
003300* FTB0048 JYAP      23/11/2025 - GEBTRACE-166 - Y2K FOLLOW-UP   *
003400*                  AS-OF-DATE NOW CARRIED AS A 10-BYTE STRING   *
003500*                  THROUGHOUT (CCYY-MM-DD), NOT A 6-BYTE YYMMDD.*
003600*----------------------------------------------------------------*
003700     EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM FTBREFRA **".
005400
005500 01  WK-C-COMMON.
005600     COPY FTCCMWS.
005700
005800 01  WK-C-RUN-DATE-AREA.
005900     05  WK-C-RUN-DATE               PIC X(10).
006000     05  WK-C-RUN-DATE-YMD REDEFINES WK-C-RUN-DATE.
006100         10  WK-C-RUN-CCYY           PIC X(04).
006110         10  WK-C-RUN-CCYY-N REDEFINES WK-C-RUN-CCYY
006120                                 PIC 9(04).
006200         10  FILLER                  PIC X(01).
006300         10  WK-C-RUN-MM             PIC X(02).
006310         10  WK-C-RUN-MM-N REDEFINES WK-C-RUN-MM
006320                                 PIC 9(02).
006400         10  FILLER                  PIC X(01).
006500         10  WK-C-RUN-DD             PIC X(02).
006600     05  WK-C-RUN-DATE-VALID-FLAG    PIC X(01).
006700         88  WK-C-RUN-DATE-VALID             VALUE "Y".
006750
006760 01  WK-N-WORK-AREA.
006770     05  WK-N-STEP-NBR               PIC 9(02) COMP VALUE ZERO.
006780     05  FILLER                      PIC X(02).
006800
006900*----------------- CALLED-ROUTINE LINKAGE AREAS ----------------*
007000 01  WK-C-STAGE-AREA.
007100     COPY FTLSTAGE.
007200 01  WK-C-MART-AREA.
007300     COPY FTLMART.
007400
007500*****************
007600 PROCEDURE DIVISION.
007700*****************
007800 MAIN-MODULE.
007900     ACCEPT WK-C-RUN-DATE FROM LOCAL-DATA-AREA.
008000     PERFORM A000-VALIDATE-RUN-DATE
008100        THRU A099-VALIDATE-RUN-DATE-EX.
008200     IF  NOT WK-C-RUN-DATE-VALID
008300         DISPLAY "FTBREFRA - INVALID AS-OF-DATE IN *LDA - "
008400                 WK-C-RUN-DATE
008500         DISPLAY "FTBREFRA - EXPECTED CCYY-MM-DD - RUN ABORTED"
008600         STOP RUN
008700     END-IF.
008800
008900     MOVE 1                          TO WK-N-STEP-NBR.
008950     PERFORM B000-RUN-STAGING-BUILD
009000        THRU B099-RUN-STAGING-BUILD-EX.
009100     IF  WK-C-STAGE-ERROR
009200         DISPLAY "FTBREFRA - STEP " WK-N-STEP-NBR
009210                 " STAGING BUILD FAILED - AS OF "
009300                 WK-C-RUN-DATE " - MART BUILD NOT ATTEMPTED"
009400         STOP RUN
009500     END-IF.
009600
009650     MOVE 2                          TO WK-N-STEP-NBR.
009700     PERFORM C000-RUN-MART-BUILD
009800        THRU C099-RUN-MART-BUILD-EX.
009900     IF  WK-C-MART-ERROR
010000         DISPLAY "FTBREFRA - STEP " WK-N-STEP-NBR
010050                 " MART BUILD FAILED - AS OF "
010100                 WK-C-RUN-DATE
010200         STOP RUN
010300     END-IF.
010400
010500     PERFORM D000-PRINT-COMPLETION-LINE
010600        THRU D099-PRINT-COMPLETION-LINE-EX.
010700     STOP RUN.
010800
010900*-----------------------------------------------------------------
011000 A000-VALIDATE-RUN-DATE.
011100*-----------------------------------------------------------------
011200     SET  WK-C-RUN-DATE-VALID-FLAG TO "Y".
011300     IF  WK-C-RUN-DATE = SPACES
011350         SET WK-C-RUN-DATE-VALID-FLAG TO "N"
011400         GO TO A099-VALIDATE-RUN-DATE-EX
011500     END-IF.
011600     IF  WK-C-RUN-CCYY IS NOT NUMERIC
011700         OR WK-C-RUN-MM   IS NOT NUMERIC
011800         OR WK-C-RUN-DD   IS NOT NUMERIC
011900         SET WK-C-RUN-DATE-VALID-FLAG TO "N"
012000     END-IF.
012100
012200 A099-VALIDATE-RUN-DATE-EX.
012300     EXIT.
012400
012500*-----------------------------------------------------------------
012600 B000-RUN-STAGING-BUILD.
012700*-----------------------------------------------------------------
012800     MOVE WK-C-RUN-DATE              TO WK-C-STAGE-AS-OF-DATE.
012900     CALL "FTBSTAGE" USING WK-C-STAGE-RECORD.
013000
013100 B099-RUN-STAGING-BUILD-EX.
013200     EXIT.
013300
013400*-----------------------------------------------------------------
013500 C000-RUN-MART-BUILD.
013600*-----------------------------------------------------------------
013700     MOVE WK-C-RUN-DATE              TO WK-C-MART-AS-OF-DATE.
013800     MOVE ZERO                       TO WK-N-MART-MAX-DEPTH.
013900     CALL "FTBMART" USING WK-C-MART-RECORD.
014000
014100 C099-RUN-MART-BUILD-EX.
014200     EXIT.
014300
014400*-----------------------------------------------------------------
014500*    COMPLETION LINE (REPORTS SECTION) - AS-OF-DATE, MAX DEPTH
014600*    USED, AND THE ROW COUNTS FTBMART REPORTED BACK.
014700*-----------------------------------------------------------------
014800 D000-PRINT-COMPLETION-LINE.
014900*-----------------------------------------------------------------
015000     DISPLAY "FTBREFRA - REFRESH COMPLETE - AS OF " WK-C-RUN-DATE
015100             " - MAX DEPTH " WK-N-MART-MAX-DEPTH
015200             " - HOLDS READ "   WK-N-MART-HOLDS-READ
015300             " - LINKS READ "   WK-N-MART-LINKS-READ
015400             " - EXPOSURE ROWS WRITTEN " WK-N-MART-ROWS-WRITTEN.
015500
015600 D099-PRINT-COMPLETION-LINE-EX.
015700     EXIT.
015800
015900******************************************************************
016000************** END OF PROGRAM SOURCE -  FTBREFRA ***************
016100******************************************************************
