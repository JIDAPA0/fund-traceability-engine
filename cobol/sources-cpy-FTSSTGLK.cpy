000100************************************************************
000200*    FTSSTGLK.CPYBK
000300*    STG-LINK - STAGING LAYER FEEDER/MASTER LINK RECORD, ONE
000400*    PER (FEEDER, MASTER) PER AS-OF-DATE.  INPUT TO FTBMART.
000500*------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------
000800* FTB0007 RBEHLER 12/03/2024 - NEW - GEBTRACE-101            FTB0007
000900*                  INITIAL VERSION                           FTB0007
001000* FTB0066 RBEHLER 08/08/2024 - GEBTRACE-152                  FTB0066
001100*                  DROP THE UNUSED SL-CONFIDENCE-X REDEFINE - FTB0066
001200*                  THE EDGE MAP BUILD READS SL-CONFIDENCE     FTB0066
001300*                  NUMERICALLY, NOTHING EVER READ THE VIEW.   FTB0066
001400*                  WIDEN THE RECORD TO CARRY LOAD/STAGE-RUN   FTB0066
001500*                  AUDIT DATA LIKE THE OTHER STAGING RECORDS. FTB0066
001600*------------------------------------------------------------
001700    05  SL-FEEDER-FUND-ID       PIC X(20).
001800    05  SL-MASTER-FUND-ID       PIC X(20).
001900    05  SL-CONFIDENCE           PIC 9(01)V9(09).
002000*                        CLAMPED TO 0,1
002100    05  SL-AS-OF-DATE           PIC X(10).
002200    05  SL-LINK-TYPE            PIC X(04).
002300*                        CARRIED FROM RAW-LINK, NOT YET USED
002400    05  SL-LOAD-BATCH-ID        PIC X(08).
002500*                        LOAD BATCH CARRIED FROM RAW-LINK
002600    05  SL-STAGE-RUN-TS         PIC X(08).
002700*                        HH.MM.SS FTBSTAGE WROTE THIS ROW
002800    05  SL-STAGE-JOB-NAME       PIC X(08).
002900*                        FTBSTAGE STEP/JOB NAME - AUDIT ONLY
003000    05  SL-RECORD-STATUS        PIC X(01).
003100        88  SL-STATUS-ACTIVE            VALUE "A".
003200        88  SL-STATUS-INACTIVE          VALUE "I".
003300        88  SL-STATUS-DELETED           VALUE "D".
003400    05  FILLER                  PIC X(09).
003500*                        RESERVED
