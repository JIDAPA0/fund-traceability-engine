000100************************************************************
000200*    FTLMART.CPYBK
000300*    LINKAGE RECORD FOR FTBMART, THE U6/U7 TRUE-EXPOSURE MART
000400*    BUILD DRIVER.  CALLED BY FTBREFRA (U9) WITH THE AS-OF-
000500*    DATE; RETURNS A RETURN CODE, THE MAX DEPTH USED, AND
000600*    THE ROWS READ/WRITTEN.
000700*------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------
001000* FTB0023 RBEHLER 20/03/2024 - NEW - GEBTRACE-101            FTB0023
001100*                  INITIAL VERSION                           FTB0023
001150* FTB0054 RBEHLER 07/08/2024 - GEBTRACE-152                  FTB0054
001160*                  RESERVE 4 BYTES AT THE END FOR FUTURE     FTB0054
001170*                  RETURN-AREA GROWTH.                       FTB0054
001200*------------------------------------------------------------
001300 01  WK-C-MART-RECORD.
001400    05  WK-C-MART-AS-OF-DATE        PIC X(10).
001500    05  WK-C-MART-RTN-CD            PIC X(01).
001600        88  WK-C-MART-OK                    VALUE "0".
001700        88  WK-C-MART-ERROR                 VALUE "9".
001800    05  WK-N-MART-MAX-DEPTH         PIC 9(02) COMP-3.
001900    05  WK-N-MART-HOLDS-READ        PIC 9(07) COMP-3.
002000    05  WK-N-MART-LINKS-READ        PIC 9(07) COMP-3.
002100    05  WK-N-MART-ROWS-WRITTEN      PIC 9(07) COMP-3.
002150    05  FILLER                      PIC X(04).
