000100************************************************************
000200*    FTSRAWLK.CPYBK
000300*    RAW-LINK INPUT RECORD - ONE PER LINE ON RAW-LINKS.
000400*    FEEDER-TO-MASTER FUND MATCH AS SUPPLIED BY THE FEEDER
000500*    MATCHING PROCESS UPSTREAM.
000600*------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------
000900* FTB0004 RBEHLER 11/03/2024 - NEW - GEBTRACE-101            FTB0004
001000*                  INITIAL VERSION                           FTB0004
001100* FTB0064 RBEHLER 08/08/2024 - GEBTRACE-152                  FTB0064
001200*                  DROP THE UNUSED RL-CONFIDENCE-X REDEFINE - FTB0064
001300*                  FTBSTAGE TESTS RL-CONFIDENCE DIRECTLY, THE FTB0064
001400*                  ALPHANUMERIC VIEW WAS NEVER READ.  WIDEN    FTB0064
001500*                  THE RECORD TO THE FULL MATCH-FEED LAYOUT.   FTB0064
001600*------------------------------------------------------------
001700    05  RL-FEEDER-FUND-ID       PIC X(20).
001800*                        FEEDER (ROOT-SIDE) FUND ID
001900    05  RL-MASTER-FUND-ID       PIC X(20).
002000*                        MASTER (TARGET) FUND ID
002100    05  RL-CONFIDENCE           PIC S9(01)V9(09).
002200*                        MATCH CONFIDENCE 0-1, SPACES = 1.0
002300    05  RL-LINK-TYPE            PIC X(04).
002400*                        MANUAL/AUTO MATCH TAG - NOT YET USED
002500    05  RL-MATCH-RUN-DATE       PIC X(10).
002600*                        DATE THE FEEDER MATCH JOB RAN
002700    05  RL-LOAD-BATCH-ID        PIC X(08).
002800*                        NIGHTLY LOAD BATCH THAT PRODUCED THIS ROW
002900    05  RL-FEED-SEQ-NBR         PIC 9(07) COMP-3.
003000*                        SEQUENCE NUMBER WITHIN THE SOURCE FEED
003100    05  RL-LAST-UPD-USER        PIC X(08).
003200*                        USER ID (OR JOB NAME) OF LAST UPDATE
003300    05  RL-LAST-UPD-DATE        PIC X(10).
003400*                        LAST UPDATE DATE, CCYY-MM-DD
003500    05  RL-LAST-UPD-TIME        PIC X(08).
003600*                        LAST UPDATE TIME, HH.MM.SS
003700    05  RL-RECORD-STATUS        PIC X(01).
003800        88  RL-STATUS-ACTIVE            VALUE "A".
003900        88  RL-STATUS-INACTIVE          VALUE "I".
004000        88  RL-STATUS-DELETED           VALUE "D".
004100    05  FILLER                  PIC X(10).
004200*                        RESERVED
