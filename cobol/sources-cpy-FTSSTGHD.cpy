000100************************************************************
000200*    FTSSTGHD.CPYBK
000300*    STG-HOLDING - STAGING LAYER HOLDING RECORD, ONE PER
000400*    (FUND ID, ASSET ID) PER AS-OF-DATE.  INPUT TO FTBMART.
000500*------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------
000800* FTB0006 RBEHLER 12/03/2024 - NEW - GEBTRACE-101            FTB0006
000900*                  INITIAL VERSION                           FTB0006
001000* FTB0065 RBEHLER 08/08/2024 - GEBTRACE-152                  FTB0065
001100*                  DROP THE UNUSED SH-WEIGHT-X REDEFINE - THE FTB0065
001200*                  EDGE MAP BUILD IN FTBMART READS SH-WEIGHT  FTB0065
001300*                  NUMERICALLY, NOTHING EVER READ THE VIEW.   FTB0065
001400*                  WIDEN THE RECORD TO CARRY LOAD/STAGE-RUN   FTB0065
001500*                  AUDIT DATA LIKE THE OTHER STAGING RECORDS. FTB0065
001600*------------------------------------------------------------
001700    05  SH-FUND-ID              PIC X(20).
001800    05  SH-ASSET-ID             PIC X(20).
001900    05  SH-ASSET-NAME           PIC X(40).
002000    05  SH-ASSET-TYPE           PIC X(10).
002100*                        LOWER CASE
002200    05  SH-WEIGHT               PIC 9(01)V9(09).
002300*                        CLAMPED TO 0,1
002400    05  SH-AS-OF-DATE           PIC X(10).
002500    05  SH-ASSET-COUNTRY        PIC X(03).
002600*                        CARRIED FROM RAW-HOLDING, NOT YET USED
002700    05  SH-ASSET-SECTOR         PIC X(04).
002800*                        CARRIED FROM RAW-HOLDING, NOT YET USED
002900    05  SH-LOAD-BATCH-ID        PIC X(08).
003000*                        LOAD BATCH CARRIED FROM RAW-HOLDING
003100    05  SH-STAGE-RUN-TS         PIC X(08).
003200*                        HH.MM.SS FTBSTAGE WROTE THIS ROW
003300    05  SH-STAGE-JOB-NAME       PIC X(08).
003400*                        FTBSTAGE STEP/JOB NAME - AUDIT ONLY
003500    05  SH-RECORD-STATUS        PIC X(01).
003600        88  SH-STATUS-ACTIVE            VALUE "A".
003700        88  SH-STATUS-INACTIVE          VALUE "I".
003800        88  SH-STATUS-DELETED           VALUE "D".
003900    05  FILLER                  PIC X(09).
004000*                        RESERVED
