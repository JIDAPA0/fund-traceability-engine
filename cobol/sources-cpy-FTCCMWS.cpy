000100************************************************************FTCCMWS
000200*    FTCCMWS.CPYBK                                          FTCCMWS
000300*    COMMON WORKING STORAGE FOR THE FUND TRACEABILITY BATCH  FTCCMWS
000400*    SUITE (FTB*).  COPIED INTO EVERY PROGRAM AND SUBROUTINE FTCCMWS
000500*    IN THIS SUITE THE SAME WAY THE TRF* SUITE COPIES ASCMWS.FTCCMWS
000600*------------------------------------------------------------FTCCMWS
000700* HISTORY OF MODIFICATION:                                   FTCCMWS
000800*------------------------------------------------------------FTCCMWS
000900* FTB0001 RBEHLER 11/03/2024 - NEW - GEBTRACE-101            FTCCMWS
001000*                  INITIAL VERSION FOR TRUE-EXPOSURE BATCH   FTCCMWS
001050* FTB0051 RBEHLER 07/08/2024 - GEBTRACE-152                  FTCCMWS
001060*                  RESERVE 5 BYTES AT THE END FOR FUTURE     FTCCMWS
001070*                  COMMON FLAGS/COUNTERS.                    FTCCMWS
001100*------------------------------------------------------------FTCCMWS
001200    05  WK-C-FILE-STATUS            PIC X(02).
001300        88  WK-C-SUCCESSFUL                  VALUE "00".
001400        88  WK-C-END-OF-FILE                 VALUE "10".
001500        88  WK-C-RECORD-NOT-FOUND            VALUE "23".
001600        88  WK-C-DUPLICATE-KEY               VALUE "22".
001700
001800    05  WK-C-AS-OF-DATE              PIC X(10).
001900*                        AS-OF-DATE FOR THIS RUN, CCYY-MM-DD
002000    05  WK-N-MAX-DEPTH                PIC 9(02) COMP VALUE 6.
002100*                        MAX TRAVERSAL DEPTH (U6)
002200
002300    05  WK-N-CTL-READ                 PIC 9(07) COMP.
002400    05  WK-N-CTL-DROPPED              PIC 9(07) COMP.
002500    05  WK-N-CTL-WRITTEN              PIC 9(07) COMP.
002600
002700    05  WK-C-YES-NO                   PIC X(01).
002800        88  WK-C-YES                          VALUE "Y".
002900        88  WK-C-NO                           VALUE "N".
002950    05  FILLER                        PIC X(05).
002960*                        RESERVED
