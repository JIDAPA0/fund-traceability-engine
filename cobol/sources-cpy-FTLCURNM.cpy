000100************************************************************
000200*    FTLCURNM.CPYBK
000300*    LINKAGE RECORD FOR CALLED ROUTINE FTBCURNM (U4 CURRENCY
000400*    NORMALIZATION).
000500*------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------
000800* FTB0014 RBEHLER 15/03/2024 - NEW - GEBTRACE-101            FTB0014
000900*                  INITIAL VERSION                           FTB0014
000950* FTB0056 RBEHLER 07/08/2024 - GEBTRACE-152                  FTB0056
000960*                  RESERVE 3 BYTES AT THE END FOR FUTURE     FTB0056
000970*                  RETURN-AREA GROWTH.                       FTB0056
001000*------------------------------------------------------------
001100 01  WK-C-CURNM-RECORD.
001200    05  WK-C-CURNM-INPUT        PIC X(10).
001300*                        FREE-TEXT CURRENCY, AS RECEIVED
001400    05  WK-C-CURNM-OUTPUT       PIC X(03).
001500*                        NORMALIZED ISO CURRENCY CODE
001600    05  FILLER                  PIC X(03).
