000100************************************************************
000200*    FTSRAWFD.CPYBK
000300*    RAW-FUND INPUT RECORD - ONE PER LINE ON RAW-FUNDS.
000400*    FED FROM THE UPSTREAM FUND MASTER EXTRACT, UNCLEANSED.
000500*    ONLY RF-FUND-ID/RF-FUND-NAME/RF-SOURCE/RF-CURRENCY ARE
000600*    TOUCHED BY FTBSTAGE TODAY - THE REST OF THE ROW IS
000700*    CARRIED STRAIGHT THROUGH FROM THE EXTRACT UNTOUCHED, THE
000800*    SAME WAY THE OLD FUND MASTER FEED ALWAYS PADDED ITS ROWS.
000900*------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*------------------------------------------------------------
001200* FTB0002 RBEHLER 11/03/2024 - NEW - GEBTRACE-101            FTB0002
001300*                  INITIAL VERSION                           FTB0002
001400* FTB0062 RBEHLER 08/08/2024 - GEBTRACE-152                  FTB0062
001500*                  WIDEN TO CARRY THE FULL EXTRACT LAYOUT -   FTB0062
001600*                  BATCH/FEED TRACKING AND LAST-UPDATE AUDIT  FTB0062
001700*                  FIELDS, NOT JUST THE FOUR COLUMNS FTBSTAGE FTB0062
001800*                  ACTUALLY READS.                            FTB0062
001900*------------------------------------------------------------
002000    05  RF-FUND-ID              PIC X(20).
002100*                        FUND IDENTIFIER - SPACES = DROP REC
002200    05  RF-FUND-NAME            PIC X(40).
002300*                        FUND DISPLAY NAME
002400    05  RF-SOURCE               PIC X(10).
002500*                        SOURCE SYSTEM TAG
002600    05  RF-CURRENCY             PIC X(10).
002700*                        FREE TEXT CURRENCY, E.G. BAHT/DOLLAR
002800    05  RF-FUND-DOMICILE        PIC X(03).
002900*                        DOMICILE COUNTRY CODE - NOT YET USED
003000    05  RF-FUND-INCEPT-DATE     PIC X(10).
003100*                        FUND INCEPTION DATE - NOT YET USED
003200    05  RF-EXTRACT-PGM-ID       PIC X(08).
003300*                        UPSTREAM EXTRACT PROGRAM NAME
003400    05  RF-LOAD-BATCH-ID        PIC X(08).
003500*                        NIGHTLY LOAD BATCH THAT PRODUCED THIS ROW
003600    05  RF-FEED-SEQ-NBR         PIC 9(07) COMP-3.
003700*                        SEQUENCE NUMBER WITHIN THE SOURCE FEED
003800    05  RF-LAST-UPD-USER        PIC X(08).
003900*                        USER ID (OR JOB NAME) OF LAST UPDATE
004000    05  RF-LAST-UPD-DATE        PIC X(10).
004100*                        LAST UPDATE DATE, CCYY-MM-DD
004200    05  RF-LAST-UPD-TIME        PIC X(08).
004300*                        LAST UPDATE TIME, HH.MM.SS
004400    05  RF-LAST-UPD-TERM        PIC X(08).
004500*                        TERMINAL/DEVICE ID OF LAST UPDATE
004600    05  RF-RECORD-STATUS        PIC X(01).
004700        88  RF-STATUS-ACTIVE            VALUE "A".
004800        88  RF-STATUS-INACTIVE          VALUE "I".
004900        88  RF-STATUS-DELETED           VALUE "D".
005000    05  FILLER                  PIC X(10).
005100*                        RESERVED FOR FUTURE FUND ATTRIBUTES
