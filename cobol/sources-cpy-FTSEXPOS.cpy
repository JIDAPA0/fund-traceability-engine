000100************************************************************
000200*    FTSEXPOS.CPYBK
000300*    EXPOSURE - TRUE-EXPOSURE MART RECORD, ONE PER (ROOT
000400*    FUND, FINAL ASSET) PER AS-OF-DATE.  WRITTEN BY FTBMART,
000500*    READ BY FTBVALID AGAINST THE EXPECTED SNAPSHOT IN
000600*    FTSEXPEC.
000700*------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------
001000* FTB0008 RBEHLER 13/03/2024 - NEW - GEBTRACE-101            FTB0008
001100*                  INITIAL VERSION                           FTB0008
001200* FTB0013 RBEHLER 04/04/2024 - GEBTRACE-114                  FTB0013
001300*                  ADD EX-EFFECTIVE-WEIGHT-X REDEFINE FOR     FTB0013
001400*                  FTBVALID TOLERANCE COMPARE                 FTB0013
001500* FTB0038 RBEHLER 05/08/2024 - GEBTRACE-149                  FTB0038
001600*                  SPLIT THE EXPECTED-SNAPSHOT SHAPE OUT TO   FTB0038
001700*                  ITS OWN COPYBOOK FTSEXPEC - IT WAS NESTED  FTB0038
001800*                  IN HERE AND CAME ALONG FOR THE RIDE ON     FTB0038
001900*                  EVERY MART-EXPOSURE FD BY MISTAKE.         FTB0038
001950* FTB0067 RBEHLER 08/08/2024 - GEBTRACE-152                   FTB0067
001960*                  BACK OUT FTB0013 - FTBVALID MOVES          FTB0067
001970*                  EX-EFFECTIVE-WEIGHT TO THE COMPARE TABLE    FTB0067
001980*                  NUMERICALLY, THE ALPHANUMERIC VIEW WAS      FTB0067
001990*                  NEVER READ.  WIDEN THE RECORD TO CARRY      FTB0067
002000*                  MART-RUN AUDIT DATA.                        FTB0067
002100*------------------------------------------------------------
002200    05  EX-ROOT-FUND-ID         PIC X(20).
002300    05  EX-FINAL-ASSET-ID       PIC X(20).
002400    05  EX-EFFECTIVE-WEIGHT     PIC 9(02)V9(09).
002500    05  EX-PATH-DEPTH           PIC 9(02).
002600    05  EX-AS-OF-DATE           PIC X(10).
002700    05  EX-LOAD-BATCH-ID        PIC X(08).
002800*                        LOAD BATCH THAT ORIGINATED THIS PATH
002900    05  EX-MART-RUN-TS          PIC X(08).
003000*                        HH.MM.SS FTBMART WROTE THIS ROW
003100    05  EX-MART-JOB-NAME        PIC X(08).
003200*                        FTBMART STEP/JOB NAME - AUDIT ONLY
003300    05  EX-RECORD-STATUS        PIC X(01).
003400        88  EX-STATUS-ACTIVE            VALUE "A".
003500        88  EX-STATUS-INACTIVE          VALUE "I".
003600        88  EX-STATUS-DELETED           VALUE "D".
003700    05  FILLER                  PIC X(09).
003800*                        RESERVED
