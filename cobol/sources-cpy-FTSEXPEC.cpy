000100************************************************************
000200*    FTSEXPEC.CPYBK
000300*    EXPECTED-EXPOSURE - THE ANALYST-MAINTAINED SNAPSHOT OF
000400*    WHAT A TRUE-EXPOSURE PARTITION OUGHT TO CONTAIN, FOR ONE
000500*    ROOT FUND ID.  READ BY FTBVALID (U8) AND COMPARED AGAINST
000600*    MART-EXPOSURE (FTSEXPOS) WITHIN TOLERANCE.
000700*------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------
001000* FTB0038 RBEHLER 05/08/2024 - NEW - GEBTRACE-149            FTB0038
001100*                  SPLIT OUT OF FTSEXPOS - SEE THAT COPYBOOK  FTB0038
001200*                  FOR WHY.                                   FTB0038
001300* FTB0068 RBEHLER 08/08/2024 - GEBTRACE-152                  FTB0068
001400*                  BACK OUT THE EE-EFFECTIVE-WEIGHT-X         FTB0068
001500*                  REDEFINE - FTBVALID MOVES THE WEIGHT       FTB0068
001600*                  NUMERICALLY, THE VIEW WAS NEVER READ.      FTB0068
001700*                  WIDEN THE RECORD TO CARRY THE ANALYST      FTB0068
001800*                  SIGN-OFF FIELDS THE SNAPSHOT SHOULD HAVE   FTB0068
001900*                  CARRIED FROM THE START.                    FTB0068
002000*------------------------------------------------------------
002100    05  EE-ROOT-FUND-ID         PIC X(20).
002200    05  EE-FINAL-ASSET-ID       PIC X(20).
002300    05  EE-EFFECTIVE-WEIGHT     PIC 9(02)V9(09).
002400    05  EE-PATH-DEPTH           PIC 9(02).
002500    05  EE-APPROVED-BY          PIC X(08).
002600*                        ANALYST WHO SIGNED OFF THIS SNAPSHOT ROW
002700    05  EE-APPROVED-DATE        PIC X(10).
002800*                        SIGN-OFF DATE, CCYY-MM-DD - NOT YET USED
002900    05  EE-REVIEW-CYCLE         PIC X(02).
003000*                        QUARTERLY REVIEW CYCLE CODE, E.G. Q1
003100    05  EE-LAST-UPD-USER        PIC X(08).
003200*                        USER ID OF LAST MAINTENANCE UPDATE
003300    05  EE-LAST-UPD-DATE        PIC X(10).
003400*                        LAST UPDATE DATE, CCYY-MM-DD
003500    05  EE-RECORD-STATUS        PIC X(01).
003600        88  EE-STATUS-ACTIVE            VALUE "A".
003700        88  EE-STATUS-INACTIVE          VALUE "I".
003800        88  EE-STATUS-DELETED           VALUE "D".
003900    05  FILLER                  PIC X(09).
004000*                        RESERVED
