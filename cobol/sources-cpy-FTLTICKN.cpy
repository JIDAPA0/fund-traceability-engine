000100************************************************************
000200*    FTLTICKN.CPYBK
000300*    LINKAGE RECORD FOR CALLED ROUTINE FTBTICKN (U5 TICKER
000400*    NORMALIZATION).
000500*------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------
000800* FTB0015 RBEHLER 15/03/2024 - NEW - GEBTRACE-101            FTB0015
000900*                  INITIAL VERSION                           FTB0015
000950* FTB0057 RBEHLER 07/08/2024 - GEBTRACE-152                  FTB0057
000960*                  RESERVE 4 BYTES AT THE END FOR FUTURE     FTB0057
000970*                  RETURN-AREA GROWTH.                       FTB0057
001000*------------------------------------------------------------
001100 01  WK-C-TICKN-RECORD.
001200    05  WK-C-TICKN-INPUT        PIC X(20).
001300*                        ASSET ID, TRIMMED, AS RECEIVED
001400    05  WK-C-TICKN-OUTPUT       PIC X(20).
001500*                        CANONICAL TICKER FORM
001600    05  FILLER                  PIC X(04).
