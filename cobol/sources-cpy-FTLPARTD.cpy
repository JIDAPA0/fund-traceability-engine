000100************************************************************
000200*    FTLPARTD.CPYBK
000300*    LINKAGE RECORD FOR CALLED ROUTINE FTBPARTD (U7 PARTITION
000400*    IDEMPOTENT WRITE - DELETE THE TARGET AS-OF-DATE FROM THE
000500*    NAMED TABLE BEFORE THE CALLER INSERTS THE NEW ROWS).
000600*------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------
000900* FTB0016 RBEHLER 16/03/2024 - NEW - GEBTRACE-101            FTB0016
001000*                  INITIAL VERSION                           FTB0016
001050* FTB0055 RBEHLER 07/08/2024 - GEBTRACE-152                  FTB0055
001060*                  RESERVE 4 BYTES AT THE END FOR FUTURE     FTB0055
001070*                  RETURN-AREA GROWTH.                       FTB0055
001100*------------------------------------------------------------
001200 01  WK-C-PARTD-RECORD.
001300    05  WK-C-PARTD-TABLE        PIC X(10).
001400*                        DB2/400 TABLE NAME BACKING THE
001500*                        PARTITIONED FILE, E.G. "STGFUND"
001600    05  WK-C-PARTD-COLUMN       PIC X(10).
001700*                        COLUMN NAME HOLDING THE AS-OF-DATE
001800    05  WK-C-PARTD-AS-OF-DATE   PIC X(10).
001900*                        PARTITION DATE TO DELETE
002000    05  WK-C-PARTD-RTN-CD       PIC X(01).
002100        88  WK-C-PARTD-OK               VALUE "0".
002200        88  WK-C-PARTD-ERROR            VALUE "9".
002250    05  FILLER                  PIC X(04).
