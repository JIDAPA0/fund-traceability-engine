000100************************************************************
000200*    FTSCURAL.CPYBK
000300*    CURRENCY ALIAS TABLE (U4).  FREE-TEXT CURRENCY, TRIMMED
000400*    AND UPPER-CASED BY FTBCURNM, IS LOOKED UP HERE.  A MISS
000500*    PASSES THROUGH UNCHANGED (SEE FTBCURNM B100).
000600*------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------
000900* FTB0009 RBEHLER 13/03/2024 - NEW - GEBTRACE-101            FTB0009
001000*                  INITIAL VERSION                           FTB0009
001100*------------------------------------------------------------
001200    05  WK-T-CURALIAS-CNT       PIC 9(02) COMP VALUE 4.
001300    05  WK-T-CURALIAS.
001400        10  FILLER              PIC X(13) VALUE "BAHT      THB".
001500        10  FILLER              PIC X(13) VALUE "THB       THB".
001600        10  FILLER              PIC X(13) VALUE "DOLLAR    USD".
001700        10  FILLER              PIC X(13) VALUE "USD       USD".
001800    05  WK-T-CURALIAS-TBL REDEFINES WK-T-CURALIAS
001900                       OCCURS 4 TIMES
002000                       INDEXED BY WK-X-CURALIAS.
002100        10  WK-T-CURAL-FROM     PIC X(10).
002200        10  WK-T-CURAL-TO       PIC X(03).
