000100************************************************************
000200      IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     FTBPARTD.
000500 AUTHOR.         R BEHLER.
000600 INSTALLATION.   TRUST AND FUND SERVICES.
000700 DATE-WRITTEN.   16 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE, SHARED BY THE
001200*               STAGING AND MART BUILD DRIVERS, TO DELETE
001300*               ANY ROWS FOR THE TARGET AS-OF-DATE FROM A
001400*               PARTITIONED FUND-TRACEABILITY TABLE BEFORE
001500*               THE CALLER WRITES THE NEW PARTITION (U7 -
001600*               PARTITION IDEMPOTENT WRITES).  MODELLED ON
001700*               THE EXEC SQL DELETE IN GHOINSSTPL BUT MADE
001800*               DYNAMIC SO ONE COPY OF THE ROUTINE SERVES
001900*               EVERY FTS* TABLE.
002000*----------------------------------------------------------*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TAG     DEV      DATE        DESCRIPTION
002500*----------------------------------------------------------------
002600* FTB0017 RBEHLER  16/03/2024 - GEBTRACE-101                    *
002700*                  INITIAL VERSION                              *
002800* FTB0031 RBEHLER  22/07/2024 - GEBTRACE-140                    *
002900*                  TRAP SQLCODE -204 (TABLE NOT FOUND YET ON    *
003000*                  A FIRST-EVER RUN FOR A BRAND NEW ENVIRONMENT)*
003100*                  AND TREAT IT AS "NOTHING TO DELETE".         *
003200* FTB0044 JYAP      19/11/2025 - GEBTRACE-166 - Y2K FOLLOW-UP   *
003300*                  DATE COLUMN COMPARE NOW STRING, NOT NUMERIC, *
003400*                  SO A 4-DIGIT CENTURY SORTS CORRECTLY.        *
003410* FTB0059 RBEHLER  07/08/2024 - GEBTRACE-152                    *
003420*                  SANITY-CHECK THE BUILT STATEMENT'S VERB      *
003430*                  BEFORE FIRING EXECUTE IMMEDIATE, AND SPLIT   *
003440*                  THE STATEMENT/SQLCODE ACROSS THE ERROR       *
003450*                  DISPLAY LINES SO NEITHER RUNS PAST WHAT THE  *
003460*                  OPERATOR CONSOLE WILL SHOW ON ONE LINE.      *
003500*----------------------------------------------------------------*
003600     EJECT
003700************************
003800 ENVIRONMENT DIVISION.
003900************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM FTBPARTD **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY FTCCMWS.
006000
006100 01  WK-C-DELETE-STMT                PIC X(80).
006110 01  WK-C-DELETE-STMT-SPLIT REDEFINES WK-C-DELETE-STMT.
006120     05  WK-C-DELETE-STMT-VERB       PIC X(20).
006130     05  WK-C-DELETE-STMT-REST       PIC X(60).
006140 01  WK-C-DELETE-STMT-HALVES REDEFINES WK-C-DELETE-STMT.
006150     05  WK-C-DELETE-STMT-FIRST40    PIC X(40).
006160     05  WK-C-DELETE-STMT-LAST40     PIC X(40).
006200 01  WK-N-SQLCODE                    PIC S9(09) COMP-3.
006210 01  WK-N-SQLCODE-X REDEFINES WK-N-SQLCODE PIC X(05).
006300
006400     EXEC SQL
006500          INCLUDE SQLCA
006600     END-EXEC.
006700
006800*****************
006900 LINKAGE SECTION.
007000*****************
007100     COPY FTLPARTD.
007200     EJECT
007300********************************************
007400 PROCEDURE DIVISION USING WK-C-PARTD-RECORD.
007500********************************************
007600 MAIN-MODULE.
007700     PERFORM A000-PROCESS-CALLED-ROUTINE
007800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007900     EXIT PROGRAM.
008000
008100*---------------------------------------------------------------*
008200 A000-PROCESS-CALLED-ROUTINE.
008300*---------------------------------------------------------------*
008400     SET WK-C-PARTD-OK               TO TRUE.
008500     STRING "DELETE FROM "            DELIMITED BY SIZE
008600            WK-C-PARTD-TABLE          DELIMITED BY SPACE
008700            " WHERE "                 DELIMITED BY SIZE
008800            WK-C-PARTD-COLUMN         DELIMITED BY SPACE
008900            " = '"                    DELIMITED BY SIZE
009000            WK-C-PARTD-AS-OF-DATE     DELIMITED BY SIZE
009100            "'"                       DELIMITED BY SIZE
009200       INTO WK-C-DELETE-STMT.
009300
009350     IF  WK-C-DELETE-STMT-VERB NOT = "DELETE FROM "
009360         SET WK-C-PARTD-ERROR         TO TRUE
009370         DISPLAY "FTBPARTD - BUILT STATEMENT DOES NOT BEGIN "
009380                 "WITH DELETE FROM - " WK-C-DELETE-STMT-VERB
009390         GO TO A099-PROCESS-CALLED-ROUTINE-EX
009395     END-IF.
009400     EXEC SQL
009500          EXECUTE IMMEDIATE :WK-C-DELETE-STMT
009600     END-EXEC.
009700
009800     MOVE SQLCODE                    TO WK-N-SQLCODE.
009900     IF  WK-N-SQLCODE NOT = ZERO
010000         AND WK-N-SQLCODE NOT = -204
010100         SET WK-C-PARTD-ERROR         TO TRUE
010200         DISPLAY "FTBPARTD - SQL DELETE ERROR ON "
010300                 WK-C-PARTD-TABLE
010400         DISPLAY "SQLCODE IS " WK-N-SQLCODE
010410                 " RAW " WK-N-SQLCODE-X
010420         DISPLAY "STATEMENT 1-40  IS " WK-C-DELETE-STMT-FIRST40
010430         DISPLAY "STATEMENT 41-80 IS " WK-C-DELETE-STMT-LAST40
010500     END-IF.
010600
010700 A099-PROCESS-CALLED-ROUTINE-EX.
010800     EXIT.
010900
011000******************************************************************
011100************** END OF PROGRAM SOURCE -  FTBPARTD ***************
011200******************************************************************
