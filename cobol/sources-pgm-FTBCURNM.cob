000100************************************************************
000200      IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     FTBCURNM.
000500 AUTHOR.         R BEHLER.
000600 INSTALLATION.   TRUST AND FUND SERVICES.
000700 DATE-WRITTEN.   17 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO NORMALIZE A
001200*               FREE-TEXT CURRENCY VALUE TO ITS ISO CODE
001300*               (U4 - CURRENCY NORMALIZATION).  MODELLED ON
001400*               THE TABLE-SEARCH SHAPE OF TRFVCUYP.
001500*----------------------------------------------------------*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* TAG     DEV      DATE        DESCRIPTION
002000*----------------------------------------------------------------
002100* FTB0019 RBEHLER  17/03/2024 - GEBTRACE-101                    *
002200*                  INITIAL VERSION                              *
002300* FTB0032 RBEHLER  23/07/2024 - GEBTRACE-141                    *
002400*                  ALIAS LOOKUP WAS CASE SENSITIVE - UPPER-CASE *
002500*                  THE INPUT BEFORE THE SEARCH, NOT AFTER.      *
002510* FTB0039 RBEHLER  06/08/2024 - GEBTRACE-152                    *
002520*                  DROPPED THE TRIM INTRINSIC (NOT AVAILABLE ON *
002530*                  THE OLDER COMPILE OPTIONS SET) FOR A HAND    *
002540*                  LEFT-TRIM SCAN, SAME AS TRFVCUYP DOES.       *
002600*----------------------------------------------------------------*
002700     EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800***************
003900 DATA DIVISION.
004000***************
004100 FILE SECTION.
004200**************
004300 WORKING-STORAGE SECTION.
004400*************************
004500 01  FILLER                          PIC X(24)        VALUE
004600     "** PROGRAM FTBCURNM **".
004700
004800* ------------------ PROGRAM WORKING STORAGE -------------------*
004900 01  WK-C-COMMON.
005000     COPY FTCCMWS.
005100
005200 01  WK-C-CURAL-TABLE.
005300     COPY FTSCURAL.
005400
005500 01  WK-N-WORK-AREA.
005600     05  WK-N-CURNM-LEN              PIC 9(02) COMP.
005650     05  WK-N-TRIM-IDX               PIC 9(02) COMP.
005660     05  WK-N-TRIM-LEN               PIC 9(02) COMP.
005700
005800 01  WK-C-WORK-AREA.
005900     05  WK-C-CURNM-TRIMMED          PIC X(10).
005905     05  WK-C-CURNM-TRIMMED-3 REDEFINES WK-C-CURNM-TRIMMED.
005906         10  WK-C-CURNM-TRIMMED-CODE PIC X(03).
005907         10  FILLER                  PIC X(07).
005910     05  WK-C-TRIM-IN                PIC X(40).
005915     05  WK-C-TRIM-IN-SPLIT REDEFINES WK-C-TRIM-IN.
005916         10  WK-C-TRIM-IN-FIRST      PIC X(01).
005917         10  WK-C-TRIM-IN-REST       PIC X(39).
005920     05  WK-C-TRIM-OUT               PIC X(40).
005925     05  WK-C-TRIM-OUT-SPLIT REDEFINES WK-C-TRIM-OUT.
005926         10  WK-C-TRIM-OUT-FIRST     PIC X(01).
005927         10  WK-C-TRIM-OUT-REST      PIC X(39).
006000
006100*****************
006200 LINKAGE SECTION.
006300*****************
006400     COPY FTLCURNM.
006500     EJECT
006600*********************************************
006700 PROCEDURE DIVISION USING WK-C-CURNM-RECORD.
006800*********************************************
006900 MAIN-MODULE.
007000     PERFORM A000-PROCESS-CALLED-ROUTINE
007100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007200     EXIT PROGRAM.
007300
007400*---------------------------------------------------------------*
007500 A000-PROCESS-CALLED-ROUTINE.
007600*---------------------------------------------------------------*
007700     MOVE SPACES                     TO WK-C-CURNM-TRIMMED.
007710     MOVE SPACES                     TO WK-C-TRIM-IN.
007720     MOVE WK-C-CURNM-INPUT           TO WK-C-TRIM-IN.
007730     MOVE 10                         TO WK-N-TRIM-LEN.
007740     PERFORM T100-LEFT-TRIM-FIELD
007750        THRU T199-LEFT-TRIM-FIELD-EX.
007760     MOVE WK-C-TRIM-OUT(1:10)        TO WK-C-CURNM-TRIMMED.
008000     INSPECT WK-C-CURNM-TRIMMED
008100         CONVERTING
008200         "abcdefghijklmnopqrstuvwxyz"
008300      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008400
008500     MOVE SPACES                     TO WK-C-CURNM-OUTPUT.
008600     SET  WK-X-CURALIAS TO 1.
008700     SEARCH WK-T-CURALIAS-TBL
008800         AT END
008900             MOVE WK-C-CURNM-TRIMMED(1:3) TO WK-C-CURNM-OUTPUT
009000         WHEN WK-T-CURAL-FROM(WK-X-CURALIAS) = WK-C-CURNM-TRIMMED
009100             MOVE WK-T-CURAL-TO(WK-X-CURALIAS) TO
009200                  WK-C-CURNM-OUTPUT
009300     END-SEARCH.
009400
009500 A099-PROCESS-CALLED-ROUTINE-EX.
009600     EXIT.
009610
009620*---------------------------------------------------------------*
009630*    LEFT-TRIM WK-C-TRIM-IN (FIRST WK-N-TRIM-LEN BYTES) INTO
009640*    WK-C-TRIM-OUT.  A COMPILER WITHOUT THE TRIM INTRINSIC NEEDS
009650*    THE FIRST-NON-BLANK SCAN DONE BY HAND.
009660*---------------------------------------------------------------*
009670 T100-LEFT-TRIM-FIELD.
009680*---------------------------------------------------------------*
009690     MOVE SPACES                     TO WK-C-TRIM-OUT.
009700     MOVE 1                          TO WK-N-TRIM-IDX.
009710     PERFORM T110-SKIP-ONE-LEADING-BLANK
009720        THRU T119-SKIP-ONE-LEADING-BLANK-EX
009730        UNTIL WK-N-TRIM-IDX > WK-N-TRIM-LEN
009740           OR WK-C-TRIM-IN(WK-N-TRIM-IDX:1) NOT = SPACE.
009750     IF  WK-N-TRIM-IDX <= WK-N-TRIM-LEN
009760         MOVE WK-C-TRIM-IN(WK-N-TRIM-IDX:) TO WK-C-TRIM-OUT
009770     END-IF.
009780
009790 T199-LEFT-TRIM-FIELD-EX.
009800     EXIT.
009810
009820*---------------------------------------------------------------*
009830 T110-SKIP-ONE-LEADING-BLANK.
009840*---------------------------------------------------------------*
009850     ADD  1 TO WK-N-TRIM-IDX.
009860
009870 T119-SKIP-ONE-LEADING-BLANK-EX.
009880     EXIT.
009890
009895******************************************************************
009900************** END OF PROGRAM SOURCE -  FTBCURNM ***************
010000******************************************************************
