000100************************************************************
000200      IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     FTBTICKN.
000500 AUTHOR.         R BEHLER.
000600 INSTALLATION.   TRUST AND FUND SERVICES.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CANONICALIZE A
001200*               TICKER/ASSET IDENTIFIER (U5 - TICKER
001300*               NORMALIZATION): TRIM, UPPER-CASE, SQUEEZE OUT
001400*               EMBEDDED SPACES, THEN STRIP A TRAILING OR
001500*               EMBEDDED ".BK" EXCHANGE SUFFIX.  CALLED FROM
001600*               FTBSTAGE WHEN A HOLDING'S ASSET ID IS STAGED
001700*               (C200-NORMALIZE-ONE-HOLDING).  MODELLED ON
001800*               THE CHARACTER-BY-CHARACTER SCAN IN TRFVTAG57.
001900*----------------------------------------------------------*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG     DEV      DATE        DESCRIPTION
002400*----------------------------------------------------------------
002500* FTB0020 RBEHLER  18/03/2024 - GEBTRACE-101                    *
002600*                  INITIAL VERSION                              *
002700* FTB0033 RBEHLER  24/07/2024 - GEBTRACE-142                    *
002800*                  "BRK.B" WAS BEING TRUNCATED TO "BRK" - ONLY  *
002900*                  STRIP THE SUFFIX WHEN IT IS EXACTLY ".BK",   *
003000*                  NOT ANY SINGLE TRAILING LETTER AFTER A DOT.  *
003050* FTB0040 RBEHLER  06/08/2024 - GEBTRACE-152                    *
003060*                  DROPPED THE TRIM INTRINSIC (NOT AVAILABLE ON *
003070*                  THE OLDER COMPILE OPTIONS SET) - THE SQUEEZE *
003080*                  LOOP BELOW ALREADY SKIPS EVERY SPACE BYTE SO *
003090*                  A SEPARATE TRIM STEP WAS NEVER ACTUALLY      *
003095*                  NEEDED, JUST MOVE THE INPUT STRAIGHT ACROSS. *
003100*----------------------------------------------------------------*
003200     EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM FTBTICKN **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-COMMON.
005500     COPY FTCCMWS.
005600
005700 01  WK-N-WORK-AREA.
005800     05  WK-N-TICKN-IN-IDX           PIC 9(02) COMP.
005900     05  WK-N-TICKN-OUT-IDX          PIC 9(02) COMP.
006000
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-TICKN-TRIMMED          PIC X(20).
006210     05  WK-C-TICKN-TRIMMED-SPLIT REDEFINES WK-C-TICKN-TRIMMED.
006220         10  WK-C-TICKN-TRIMMED-FIRST PIC X(01).
006230         10  WK-C-TICKN-TRIMMED-REST  PIC X(19).
006300     05  WK-C-TICKN-SQUEEZED         PIC X(20).
006310     05  WK-C-TICKN-SQUEEZED-SPLIT REDEFINES WK-C-TICKN-SQUEEZED.
006320         10  WK-C-TICKN-SQZ-FIRST3   PIC X(03).
006330         10  FILLER                  PIC X(17).
006400     05  WK-C-TICKN-SUFFIX           PIC X(03).
006410     05  WK-C-TICKN-SUFFIX-N REDEFINES WK-C-TICKN-SUFFIX.
006420         10  WK-C-TICKN-SUFFIX-DOT   PIC X(01).
006430         10  WK-C-TICKN-SUFFIX-CODE  PIC X(02).
006500
006600*****************
006700 LINKAGE SECTION.
006800*****************
006900     COPY FTLTICKN.
007000     EJECT
007100*********************************************
007200 PROCEDURE DIVISION USING WK-C-TICKN-RECORD.
007300*********************************************
007400 MAIN-MODULE.
007500     PERFORM A000-PROCESS-CALLED-ROUTINE
007600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007700     EXIT PROGRAM.
007800
007900*---------------------------------------------------------------*
008000 A000-PROCESS-CALLED-ROUTINE.
008100*---------------------------------------------------------------*
008200     MOVE SPACES                     TO WK-C-TICKN-TRIMMED
008300                                         WK-C-TICKN-SQUEEZED.
008400     MOVE WK-C-TICKN-INPUT           TO WK-C-TICKN-TRIMMED.
008600     INSPECT WK-C-TICKN-TRIMMED
008700         CONVERTING
008800         "abcdefghijklmnopqrstuvwxyz"
008900      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009000
009100     MOVE ZERO                       TO WK-N-TICKN-OUT-IDX.
009200     PERFORM B100-SQUEEZE-ONE-CHAR
009300        VARYING WK-N-TICKN-IN-IDX FROM 1 BY 1
009400          UNTIL WK-N-TICKN-IN-IDX > 20.
009500
009600     MOVE SPACES                     TO WK-C-TICKN-SUFFIX.
009700     IF  WK-N-TICKN-OUT-IDX > 3
009800         MOVE WK-C-TICKN-SQUEEZED(WK-N-TICKN-OUT-IDX - 2:3)
009900                                      TO WK-C-TICKN-SUFFIX
010000         IF  WK-C-TICKN-SUFFIX = ".BK"
010100             SUBTRACT 3 FROM WK-N-TICKN-OUT-IDX
010200             MOVE SPACES TO
010300                 WK-C-TICKN-SQUEEZED(WK-N-TICKN-OUT-IDX + 1:3)
010400         END-IF
010500     END-IF.
010600
010700     MOVE WK-C-TICKN-SQUEEZED        TO WK-C-TICKN-OUTPUT.
010800
010900 A099-PROCESS-CALLED-ROUTINE-EX.
011000     EXIT.
011100
011200*---------------------------------------------------------------*
011300 B100-SQUEEZE-ONE-CHAR.
011400*---------------------------------------------------------------*
011500     IF  WK-C-TICKN-TRIMMED(WK-N-TICKN-IN-IDX:1) NOT = SPACE
011600         ADD  1 TO WK-N-TICKN-OUT-IDX
011700         MOVE WK-C-TICKN-TRIMMED(WK-N-TICKN-IN-IDX:1)
011800                TO WK-C-TICKN-SQUEEZED(WK-N-TICKN-OUT-IDX:1)
011900     END-IF.
012000
012400******************************************************************
012500************** END OF PROGRAM SOURCE -  FTBTICKN ***************
012600******************************************************************
