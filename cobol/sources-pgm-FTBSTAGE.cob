000100************************************************************
000200      IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     FTBSTAGE.
000500 AUTHOR.         R BEHLER.
000600 INSTALLATION.   TRUST AND FUND SERVICES.
000700 DATE-WRITTEN.   20 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------*
001100*DESCRIPTION :  THIS IS THE STAGING BUILD DRIVER FOR THE
001200*               FUND TRACEABILITY BATCH (U1 FUND, U2 HOLDING
001300*               AND U3 LINK NORMALIZATION).  IT READS THE
001400*               THREE RAW EXTRACT FILES, CLEANSES EACH INTO
001500*               ITS STANDARD STAGING SHAPE, AND REPLACES THE
001600*               STAGING PARTITION FOR THE AS-OF-DATE (U7,
001700*               VIA FTBPARTD).  CALLED BY FTBREFRA (U9).
001800*----------------------------------------------------------*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TAG     DEV      DATE        DESCRIPTION
002300*----------------------------------------------------------------
002400* FTB0024 RBEHLER  20/03/2024 - GEBTRACE-101                    *
002500*                  INITIAL VERSION                              *
002600* FTB0034 RBEHLER  25/07/2024 - GEBTRACE-143                    *
002700*                  HOLDING WEIGHT SCALE DETECTION WAS LOOKING   *
002800*                  AT THE FIRST RECORD ONLY - MUST SCAN THE     *
002900*                  WHOLE FILE FOR THE MAXIMUM BEFORE SCALING.   *
003000* FTB0045 JYAP      20/11/2025 - GEBTRACE-166 - Y2K FOLLOW-UP   *
003100*                  AS-OF-DATE NOW CARRIED AS A 10-BYTE STRING   *
003200*                  THROUGHOUT (CCYY-MM-DD), NOT A 6-BYTE YYMMDD.*
003250* FTB0049 RBEHLER  06/08/2024 - GEBTRACE-152                    *
003260*                  DROPPED THE TRIM INTRINSIC THROUGHOUT (NOT   *
003270*                  AVAILABLE ON THE OLDER COMPILE OPTIONS SET)  *
003280*                  FOR A HAND LEFT-TRIM SCAN, SAME AS TRFVCUYP  *
003290*                  AND FTBCURNM DO.                             *
003295* FTB0061 RBEHLER  08/08/2024 - GEBTRACE-152                    *
003296*                  THE SF-AS-OF-DATE-YMD REDEFINE IN FTSSTGFD   *
003297*                  WAS NEVER ACTUALLY CHECKED - VALIDATE THE    *
003298*                  CCYY/MM/DD PARTS ARE NUMERIC BEFORE WRITING  *
003299*                  THE PARTITION ROW.                           *
003300*----------------------------------------------------------------*
003400     EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RAW-FUNDS    ASSIGN TO DATABASE-RAWFUNDS
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS WK-C-FILE-STATUS.
004800
004900     SELECT RAW-HOLDINGS ASSIGN TO DATABASE-RAWHOLDS
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200
005300     SELECT RAW-LINKS    ASSIGN TO DATABASE-RAWLINKS
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600
005700     SELECT STG-FUNDS    ASSIGN TO DATABASE-STGFUND
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS WK-C-FILE-STATUS.
006000
006100     SELECT STG-HOLDINGS ASSIGN TO DATABASE-STGHOLD
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS WK-C-FILE-STATUS.
006400
006500     SELECT STG-LINKS    ASSIGN TO DATABASE-STGLINK
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS WK-C-FILE-STATUS.
006800
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  RAW-FUNDS
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS RAW-FUND-REC.
007700 01  RAW-FUND-REC.
007800     COPY FTSRAWFD.
007900
008000 FD  RAW-HOLDINGS
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS RAW-HOLDING-REC.
008300 01  RAW-HOLDING-REC.
008400     COPY FTSRAWHD.
008500
008600 FD  RAW-LINKS
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS RAW-LINK-REC.
008900 01  RAW-LINK-REC.
009000     COPY FTSRAWLK.
009100
009200 FD  STG-FUNDS
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS STG-FUND-REC.
009500 01  STG-FUND-REC.
009600     COPY FTSSTGFD.
009700
009800 FD  STG-HOLDINGS
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS STG-HOLDING-REC.
010100 01  STG-HOLDING-REC.
010200     COPY FTSSTGHD.
010300
010400 FD  STG-LINKS
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS STG-LINK-REC.
010700 01  STG-LINK-REC.
010800     COPY FTSSTGLK.
010900
011000*************************
011100 WORKING-STORAGE SECTION.
011200*************************
011300 01  FILLER                          PIC X(24)        VALUE
011400     "** PROGRAM FTBSTAGE **".
011500
011600* ------------------ PROGRAM WORKING STORAGE -------------------*
011700 01  WK-C-COMMON.
011800     COPY FTCCMWS.
011900
012000 01  WK-C-KNOWN-FUND-TABLE.
012100     COPY FTSKFNTB.
012200
012300*    HOLDING DEDUPE TABLE - (FUND ID, ASSET ID), FIRST WINS.
012400 01  WK-C-HOLDKEY-TABLE.
012500     05  WK-T-HOLDKEY-MAX            PIC 9(05) COMP VALUE 6000.
012600     05  WK-N-HOLDKEY-CNT            PIC 9(05) COMP VALUE ZERO.
012700     05  WK-T-HOLDKEY OCCURS 6000 TIMES
012800                         INDEXED BY WK-X-HOLDKEY.
012900         10  WK-T-HOLDKEY-FUND       PIC X(20).
013000         10  WK-T-HOLDKEY-ASSET      PIC X(20).
013100
013200*    LINK DEDUPE TABLE - (FEEDER, MASTER), FIRST WINS.
013300 01  WK-C-LINKKEY-TABLE.
013400     05  WK-T-LINKKEY-MAX            PIC 9(05) COMP VALUE 6000.
013500     05  WK-N-LINKKEY-CNT            PIC 9(05) COMP VALUE ZERO.
013600     05  WK-T-LINKKEY OCCURS 6000 TIMES
013700                         INDEXED BY WK-X-LINKKEY.
013800         10  WK-T-LINKKEY-FEEDER     PIC X(20).
013900         10  WK-T-LINKKEY-MASTER     PIC X(20).
014000
014100 01  WK-N-WORK-AREA.
014200     05  WK-N-MAX-WEIGHT-SEEN        PIC S9(05)V9(09).
014210     05  WK-N-MAX-WEIGHT-SEEN-X REDEFINES WK-N-MAX-WEIGHT-SEEN
014220                                 PIC X(09).
014300     05  WK-N-SCALED-WEIGHT          PIC S9(05)V9(09).
014310     05  WK-N-TRIM-IDX               PIC 9(02) COMP.
014320     05  WK-N-TRIM-LEN               PIC 9(02) COMP.
014330     05  FILLER                      PIC X(02).
014400
014500 01  WK-C-WORK-AREA.
014600     05  WK-C-PCT-SCALE-FLAG         PIC X(01).
014700         88  WK-C-PCT-SCALE                  VALUE "Y".
014800     05  WK-C-DUP-FOUND-FLAG         PIC X(01).
014900         88  WK-C-DUP-FOUND                   VALUE "Y".
014910     05  WK-C-INFERRED-TYPE          PIC X(10).
014920     05  WK-C-TRIM-IN                PIC X(40).
014925     05  WK-C-TRIM-IN-SPLIT REDEFINES WK-C-TRIM-IN.
014926         10  WK-C-TRIM-IN-FIRST      PIC X(01).
014927         10  WK-C-TRIM-IN-REST       PIC X(39).
014930     05  WK-C-TRIM-OUT               PIC X(40).
014940     05  WK-C-TRIM-OUT-SPLIT REDEFINES WK-C-TRIM-OUT.
014950         10  WK-C-TRIM-OUT-FIRST     PIC X(01).
014960         10  WK-C-TRIM-OUT-REST      PIC X(39).
014970     05  FILLER                      PIC X(01).
015100
015200*----------------- CALLED-ROUTINE LINKAGE AREAS ----------------*
015300 01  WK-C-PARTD-AREA.
015400     COPY FTLPARTD.
015500 01  WK-C-CURNM-AREA.
015600     COPY FTLCURNM.
015700 01  WK-C-TICKN-AREA.
015800     COPY FTLTICKN.
015900
016000*****************
016100 LINKAGE SECTION.
016200*****************
016300     COPY FTLSTAGE.
016400     EJECT
016500*********************************************
016600 PROCEDURE DIVISION USING WK-C-STAGE-RECORD.
016700*********************************************
016800 MAIN-MODULE.
016900     MOVE WK-C-STAGE-AS-OF-DATE      TO WK-C-AS-OF-DATE.
017000     SET  WK-C-STAGE-OK              TO TRUE.
017100     PERFORM A000-START-PROGRAM-ROUTINE
017200        THRU A099-START-PROGRAM-ROUTINE-EX.
017300     PERFORM B000-STAGE-FUNDS
017400        THRU B999-STAGE-FUNDS-EX.
017500     PERFORM C000-STAGE-HOLDINGS
017600        THRU C999-STAGE-HOLDINGS-EX.
017700     PERFORM D000-STAGE-LINKS
017800        THRU D999-STAGE-LINKS-EX.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z999-END-PROGRAM-ROUTINE-EX.
018100     GOBACK.
018200
018300*---------------------------------------------------------------*
018400 A000-START-PROGRAM-ROUTINE.
018500*---------------------------------------------------------------*
018600     MOVE ZERO                       TO WK-N-KNOWN-FUND-CNT
018700                                         WK-N-HOLDKEY-CNT
018800                                         WK-N-LINKKEY-CNT.
018900     OPEN INPUT RAW-FUNDS.
019000     IF  NOT WK-C-SUCCESSFUL
019100         DISPLAY "FTBSTAGE - OPEN FILE ERROR - RAW-FUNDS"
019200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300         GO TO Y900-ABNORMAL-TERMINATION
019400     END-IF.
019500     OPEN INPUT RAW-LINKS.
019600     IF  NOT WK-C-SUCCESSFUL
019700         DISPLAY "FTBSTAGE - OPEN FILE ERROR - RAW-LINKS"
019800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900         GO TO Y900-ABNORMAL-TERMINATION
020000     END-IF.
020100
020200 A099-START-PROGRAM-ROUTINE-EX.
020300     EXIT.
020400
020500*=================================================================
020600*    SECTION B - U1 FUND NORMALIZATION
020700*=================================================================
020800 B000-STAGE-FUNDS.
020900*-----------------------------------------------------------------
021000     MOVE ZERO TO WK-N-CTL-READ WK-N-CTL-DROPPED WK-N-CTL-WRITTEN.
021100     MOVE "STGFUND"                  TO WK-C-PARTD-TABLE.
021200     MOVE "ASOFDTE"                  TO WK-C-PARTD-COLUMN.
021300     MOVE WK-C-AS-OF-DATE            TO WK-C-PARTD-AS-OF-DATE.
021400     CALL "FTBPARTD" USING WK-C-PARTD-RECORD.
021500
021600     OPEN EXTEND STG-FUNDS.
021700     IF  NOT WK-C-SUCCESSFUL
021800         DISPLAY "FTBSTAGE - OPEN FILE ERROR - STG-FUNDS"
021900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000         GO TO Y900-ABNORMAL-TERMINATION
022100     END-IF.
022200
022300     READ RAW-FUNDS
022400         AT END
022500             GO TO B900-STAGE-FUNDS-DONE
022600     END-READ.
022700     PERFORM B100-NORMALIZE-ONE-FUND
022800        THRU B199-NORMALIZE-ONE-FUND-EX
022900        UNTIL WK-C-END-OF-FILE.
023000
023100 B900-STAGE-FUNDS-DONE.
023200     MOVE WK-N-CTL-WRITTEN           TO WK-N-STAGE-FUNDS-WRITTEN.
023300     CLOSE RAW-FUNDS STG-FUNDS.
023400     DISPLAY "FTBSTAGE - STG-FUNDS AS OF " WK-C-AS-OF-DATE
023500             " READ "    WK-N-CTL-READ
023600             " DROPPED " WK-N-CTL-DROPPED
023700             " WRITTEN " WK-N-CTL-WRITTEN.
023800
023900 B999-STAGE-FUNDS-EX.
024000     EXIT.
024100
024200*-----------------------------------------------------------------
024300 B100-NORMALIZE-ONE-FUND.
024400*-----------------------------------------------------------------
024500     ADD 1 TO WK-N-CTL-READ.
024600     MOVE SPACES                     TO WK-C-TRIM-IN.
024610     MOVE RF-FUND-ID                 TO WK-C-TRIM-IN.
024620     MOVE 20                         TO WK-N-TRIM-LEN.
024630     PERFORM T100-LEFT-TRIM-FIELD
024640        THRU T199-LEFT-TRIM-FIELD-EX.
024650     MOVE WK-C-TRIM-OUT(1:20)        TO SF-FUND-ID.
024700     IF  SF-FUND-ID = SPACES
024800         ADD 1 TO WK-N-CTL-DROPPED
024900         GO TO B180-NORMALIZE-ONE-FUND-READ
025000     END-IF.
025100
025200     PERFORM B120-CHECK-DUP-FUND
025300        THRU B129-CHECK-DUP-FUND-EX.
025400     IF  WK-C-DUP-FOUND
025500         ADD 1 TO WK-N-CTL-DROPPED
025600         GO TO B180-NORMALIZE-ONE-FUND-READ
025700     END-IF.
025800
025900     MOVE SPACES                     TO WK-C-TRIM-IN.
025910     MOVE RF-FUND-NAME               TO WK-C-TRIM-IN.
025920     MOVE 40                         TO WK-N-TRIM-LEN.
025930     PERFORM T100-LEFT-TRIM-FIELD
025940        THRU T199-LEFT-TRIM-FIELD-EX.
025950     MOVE WK-C-TRIM-OUT(1:40)        TO SF-FUND-NAME.
026000     IF  SF-FUND-NAME = SPACES
026100         MOVE SF-FUND-ID             TO SF-FUND-NAME
026200     END-IF.
026300
026400     MOVE SPACES                     TO WK-C-TRIM-IN.
026410     MOVE RF-SOURCE                  TO WK-C-TRIM-IN.
026420     MOVE 10                         TO WK-N-TRIM-LEN.
026430     PERFORM T100-LEFT-TRIM-FIELD
026440        THRU T199-LEFT-TRIM-FIELD-EX.
026450     MOVE WK-C-TRIM-OUT(1:10)        TO SF-SOURCE.
026500     IF  SF-SOURCE = SPACES
026600         MOVE "global"               TO SF-SOURCE
026700     ELSE
026800         INSPECT SF-SOURCE CONVERTING
026900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027000          TO "abcdefghijklmnopqrstuvwxyz"
027100     END-IF.
027200
027300     MOVE RF-CURRENCY                TO WK-C-CURNM-INPUT.
027400     CALL "FTBCURNM" USING WK-C-CURNM-RECORD.
027500     IF  RF-CURRENCY = SPACES
027600         MOVE SPACES                 TO SF-CURRENCY
027700     ELSE
027800         MOVE WK-C-CURNM-OUTPUT      TO SF-CURRENCY
027900     END-IF.
028000
028100     MOVE WK-C-AS-OF-DATE            TO SF-AS-OF-DATE.
028120     IF  SF-AOD-CCYY NOT NUMERIC OR SF-AOD-MM NOT NUMERIC
028140         OR SF-AOD-DD NOT NUMERIC
028160         DISPLAY "FTBSTAGE - AS-OF-DATE " SF-AS-OF-DATE
028180                 " IS NOT CCYY-MM-DD - PARTITION KEY IS SUSPECT"
028200         GO TO Y900-ABNORMAL-TERMINATION
028220     END-IF.
028300     WRITE STG-FUND-REC.
028400     ADD 1 TO WK-N-CTL-WRITTEN.
028500
028600     SET  WK-X-KFND TO WK-N-KNOWN-FUND-CNT.
028700     SET  WK-X-KFND UP BY 1.
028800     ADD  1 TO WK-N-KNOWN-FUND-CNT.
028900     MOVE SF-FUND-ID TO WK-T-KFND-ID(WK-X-KFND).
029000
029100 B180-NORMALIZE-ONE-FUND-READ.
029200     READ RAW-FUNDS
029300         AT END
029400             SET WK-C-END-OF-FILE    TO TRUE
029500     END-READ.
029600
029700 B199-NORMALIZE-ONE-FUND-EX.
029800     EXIT.
029900
030000*-----------------------------------------------------------------
030100 B120-CHECK-DUP-FUND.
030200*-----------------------------------------------------------------
030300     SET  WK-C-DUP-FOUND-FLAG TO "N".
030400     SET  WK-X-KFND TO 1.
030500     SEARCH WK-T-KNOWN-FUND
030600         AT END
030700             CONTINUE
030800         WHEN WK-T-KFND-ID(WK-X-KFND) = SF-FUND-ID
030900             SET WK-C-DUP-FOUND-FLAG TO "Y"
031000     END-SEARCH.
031100
031200 B129-CHECK-DUP-FUND-EX.
031300     EXIT.
031400
031500*=================================================================
031600*    SECTION C - U2 HOLDING NORMALIZATION
031700*=================================================================
031800 C000-STAGE-HOLDINGS.
031900*-----------------------------------------------------------------
032000     MOVE ZERO TO WK-N-CTL-READ WK-N-CTL-DROPPED WK-N-CTL-WRITTEN.
032100     PERFORM C500-DETECT-PERCENT-SCALE
032200        THRU C599-DETECT-PERCENT-SCALE-EX.
032300
032400     MOVE "STGHOLD"                  TO WK-C-PARTD-TABLE.
032500     MOVE "ASOFDTE"                  TO WK-C-PARTD-COLUMN.
032600     MOVE WK-C-AS-OF-DATE            TO WK-C-PARTD-AS-OF-DATE.
032700     CALL "FTBPARTD" USING WK-C-PARTD-RECORD.
032800
032900     OPEN EXTEND STG-HOLDINGS.
033000     IF  NOT WK-C-SUCCESSFUL
033100         DISPLAY "FTBSTAGE - OPEN FILE ERROR - STG-HOLDINGS"
033200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033300         GO TO Y900-ABNORMAL-TERMINATION
033400     END-IF.
033500
033600     OPEN INPUT RAW-HOLDINGS.
033700     IF  NOT WK-C-SUCCESSFUL
033800         DISPLAY "FTBSTAGE - OPEN FILE ERROR - RAW-HOLDINGS"
033900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034000         GO TO Y900-ABNORMAL-TERMINATION
034100     END-IF.
034200
034300     READ RAW-HOLDINGS
034400         AT END
034500             GO TO C900-STAGE-HOLDINGS-DONE
034600     END-READ.
034700     PERFORM C200-NORMALIZE-ONE-HOLDING
034800        THRU C299-NORMALIZE-ONE-HOLDING-EX
034900        UNTIL WK-C-END-OF-FILE.
035000
035100 C900-STAGE-HOLDINGS-DONE.
035200     MOVE WK-N-CTL-WRITTEN           TO WK-N-STAGE-HOLDS-WRITTEN.
035300     CLOSE RAW-HOLDINGS STG-HOLDINGS.
035400     DISPLAY "FTBSTAGE - STG-HOLDINGS AS OF " WK-C-AS-OF-DATE
035500             " READ "    WK-N-CTL-READ
035600             " DROPPED " WK-N-CTL-DROPPED
035700             " WRITTEN " WK-N-CTL-WRITTEN.
035800
035900 C999-STAGE-HOLDINGS-EX.
036000     EXIT.
036100
036200*-----------------------------------------------------------------
036300*    FIRST PASS OVER RAW-HOLDINGS - PERCENTAGE DETECTION IS A
036400*    WHOLE-FILE PROPERTY (U2): IF ANY WEIGHT EXCEEDS 1.0, EVERY
036500*    WEIGHT ON THE FILE IS SCALED DOWN BY 100 BEFORE CLAMPING.
036600*-----------------------------------------------------------------
036700 C500-DETECT-PERCENT-SCALE.
036800*-----------------------------------------------------------------
036900     MOVE "N"                        TO WK-C-PCT-SCALE-FLAG.
037000     MOVE ZERO                       TO WK-N-MAX-WEIGHT-SEEN.
037100     OPEN INPUT RAW-HOLDINGS.
037200     IF  NOT WK-C-SUCCESSFUL
037300         DISPLAY "FTBSTAGE - OPEN FILE ERROR - RAW-HOLDINGS"
037400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037500         GO TO Y900-ABNORMAL-TERMINATION
037600     END-IF.
037700
037800     READ RAW-HOLDINGS
037900         AT END
038000             GO TO C590-DETECT-PERCENT-SCALE-DONE
038100     END-READ.
038200     PERFORM C520-SCAN-ONE-WEIGHT
038300        THRU C529-SCAN-ONE-WEIGHT-EX
038400        UNTIL WK-C-END-OF-FILE.
038500
038600 C590-DETECT-PERCENT-SCALE-DONE.
038700     CLOSE RAW-HOLDINGS.
038800     IF  WK-N-MAX-WEIGHT-SEEN > 1
038900         MOVE "Y"                    TO WK-C-PCT-SCALE-FLAG
039000     END-IF.
039100
039200 C599-DETECT-PERCENT-SCALE-EX.
039300     EXIT.
039400
039500*-----------------------------------------------------------------
039600 C520-SCAN-ONE-WEIGHT.
039700*-----------------------------------------------------------------
039800     IF  RH-WEIGHT IS NUMERIC
039900         IF  RH-WEIGHT > WK-N-MAX-WEIGHT-SEEN
040000             MOVE RH-WEIGHT          TO WK-N-MAX-WEIGHT-SEEN
040100         END-IF
040200     END-IF.
040300     READ RAW-HOLDINGS
040400         AT END
040500             SET WK-C-END-OF-FILE    TO TRUE
040600     END-READ.
040700
040800 C529-SCAN-ONE-WEIGHT-EX.
040900     EXIT.
041000
041100*-----------------------------------------------------------------
041200 C200-NORMALIZE-ONE-HOLDING.
041300*-----------------------------------------------------------------
041400     ADD 1 TO WK-N-CTL-READ.
041500     MOVE SPACES                     TO WK-C-TRIM-IN.
041510     MOVE RH-FUND-ID                 TO WK-C-TRIM-IN.
041520     MOVE 20                         TO WK-N-TRIM-LEN.
041530     PERFORM T100-LEFT-TRIM-FIELD
041540        THRU T199-LEFT-TRIM-FIELD-EX.
041550     MOVE WK-C-TRIM-OUT(1:20)        TO SH-FUND-ID.
041560     MOVE SPACES                     TO WK-C-TRIM-IN.
041570     MOVE RH-ASSET-ID                TO WK-C-TRIM-IN.
041580     MOVE 20                         TO WK-N-TRIM-LEN.
041590     PERFORM T100-LEFT-TRIM-FIELD
041600        THRU T199-LEFT-TRIM-FIELD-EX.
041610     MOVE WK-C-TRIM-OUT(1:20)        TO WK-C-TICKN-INPUT.
041700     IF  SH-FUND-ID = SPACES
041800         OR WK-C-TICKN-INPUT = SPACES
041900         ADD 1 TO WK-N-CTL-DROPPED
042000         GO TO C280-NORMALIZE-ONE-HOLDING-READ
042100     END-IF.
042200
042300     CALL "FTBTICKN" USING WK-C-TICKN-RECORD.
042400     MOVE WK-C-TICKN-OUTPUT          TO SH-ASSET-ID.
042500
042600     PERFORM C220-CHECK-DUP-HOLDING
042700        THRU C229-CHECK-DUP-HOLDING-EX.
042800     IF  WK-C-DUP-FOUND
042900         ADD 1 TO WK-N-CTL-DROPPED
043000         GO TO C280-NORMALIZE-ONE-HOLDING-READ
043100     END-IF.
043200
043300     MOVE SPACES                     TO WK-C-TRIM-IN.
043310     MOVE RH-ASSET-NAME              TO WK-C-TRIM-IN.
043320     MOVE 40                         TO WK-N-TRIM-LEN.
043330     PERFORM T100-LEFT-TRIM-FIELD
043340        THRU T199-LEFT-TRIM-FIELD-EX.
043350     MOVE WK-C-TRIM-OUT(1:40)        TO SH-ASSET-NAME.
043400     IF  SH-ASSET-NAME = SPACES
043500         MOVE SH-ASSET-ID            TO SH-ASSET-NAME
043600     END-IF.
043700
043800     MOVE SPACES                     TO WK-C-TRIM-IN.
043810     MOVE RH-ASSET-TYPE              TO WK-C-TRIM-IN.
043820     MOVE 10                         TO WK-N-TRIM-LEN.
043830     PERFORM T100-LEFT-TRIM-FIELD
043840        THRU T199-LEFT-TRIM-FIELD-EX.
043850     MOVE WK-C-TRIM-OUT(1:10)        TO SH-ASSET-TYPE.
043900     INSPECT SH-ASSET-TYPE CONVERTING
044000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
044100      TO "abcdefghijklmnopqrstuvwxyz".
044200     IF  SH-ASSET-TYPE = SPACES
044300         PERFORM C240-INFER-ASSET-TYPE
044400            THRU C249-INFER-ASSET-TYPE-EX
044500         MOVE WK-C-INFERRED-TYPE     TO SH-ASSET-TYPE
044600     END-IF.
044700
044800     IF  RH-WEIGHT IS NUMERIC
044900         MOVE RH-WEIGHT              TO WK-N-SCALED-WEIGHT
045000     ELSE
045100         MOVE ZERO                   TO WK-N-SCALED-WEIGHT
045200     END-IF.
045300     IF  WK-C-PCT-SCALE
045400         DIVIDE WK-N-SCALED-WEIGHT BY 100
045500                 GIVING WK-N-SCALED-WEIGHT
045600     END-IF.
045700     IF  WK-N-SCALED-WEIGHT < 0
045800         MOVE ZERO                   TO WK-N-SCALED-WEIGHT
045900     END-IF.
046000     IF  WK-N-SCALED-WEIGHT > 1
046100         MOVE 1                      TO WK-N-SCALED-WEIGHT
046200     END-IF.
046300     MOVE WK-N-SCALED-WEIGHT         TO SH-WEIGHT.
046400
046500     MOVE WK-C-AS-OF-DATE            TO SH-AS-OF-DATE.
046600     WRITE STG-HOLDING-REC.
046700     ADD 1 TO WK-N-CTL-WRITTEN.
046800
046900     SET  WK-X-HOLDKEY TO WK-N-HOLDKEY-CNT.
047000     SET  WK-X-HOLDKEY UP BY 1.
047100     ADD  1 TO WK-N-HOLDKEY-CNT.
047200     MOVE SH-FUND-ID   TO WK-T-HOLDKEY-FUND(WK-X-HOLDKEY).
047300     MOVE SH-ASSET-ID  TO WK-T-HOLDKEY-ASSET(WK-X-HOLDKEY).
047400
047500 C280-NORMALIZE-ONE-HOLDING-READ.
047600     READ RAW-HOLDINGS
047700         AT END
047800             SET WK-C-END-OF-FILE    TO TRUE
047900     END-READ.
048000
048100 C299-NORMALIZE-ONE-HOLDING-EX.
048200     EXIT.
048300
048400*-----------------------------------------------------------------
048500 C220-CHECK-DUP-HOLDING.
048600*-----------------------------------------------------------------
048700     SET  WK-C-DUP-FOUND-FLAG TO "N".
048800     SET  WK-X-HOLDKEY TO 1.
048900     SEARCH WK-T-HOLDKEY
049000         AT END
049100             CONTINUE
049200         WHEN WK-T-HOLDKEY-FUND(WK-X-HOLDKEY) = SH-FUND-ID
049300             AND WK-T-HOLDKEY-ASSET(WK-X-HOLDKEY) = SH-ASSET-ID
049400             SET WK-C-DUP-FOUND-FLAG TO "Y"
049500     END-SEARCH.
049600
049700 C229-CHECK-DUP-HOLDING-EX.
049800     EXIT.
049900
050000*-----------------------------------------------------------------
050100*    U2 ASSET-TYPE INFERENCE - "FUND" IF THE ASSET ID IS A
050200*    KNOWN STAGED FUND ID (SECTION B), ELSE "OTHER".
050300*-----------------------------------------------------------------
050400 C240-INFER-ASSET-TYPE.
050500*-----------------------------------------------------------------
050600     MOVE "other"                    TO WK-C-INFERRED-TYPE.
050700     SET  WK-X-KFND TO 1.
050800     SEARCH WK-T-KNOWN-FUND
050900         AT END
051000             CONTINUE
051100         WHEN WK-T-KFND-ID(WK-X-KFND) = SH-ASSET-ID
051200             MOVE "fund"             TO WK-C-INFERRED-TYPE
051300     END-SEARCH.
051400
051500 C249-INFER-ASSET-TYPE-EX.
051600     EXIT.
051700
051800*=================================================================
051900*    SECTION D - U3 LINK NORMALIZATION
052000*=================================================================
052100 D000-STAGE-LINKS.
052200*-----------------------------------------------------------------
052300     MOVE ZERO TO WK-N-CTL-READ WK-N-CTL-DROPPED WK-N-CTL-WRITTEN.
052400     MOVE "STGLINK"                  TO WK-C-PARTD-TABLE.
052500     MOVE "ASOFDTE"                  TO WK-C-PARTD-COLUMN.
052600     MOVE WK-C-AS-OF-DATE            TO WK-C-PARTD-AS-OF-DATE.
052700     CALL "FTBPARTD" USING WK-C-PARTD-RECORD.
052800
052900     OPEN EXTEND STG-LINKS.
053000     IF  NOT WK-C-SUCCESSFUL
053100         DISPLAY "FTBSTAGE - OPEN FILE ERROR - STG-LINKS"
053200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053300         GO TO Y900-ABNORMAL-TERMINATION
053400     END-IF.
053500
053600     READ RAW-LINKS
053700         AT END
053800             GO TO D900-STAGE-LINKS-DONE
053900     END-READ.
054000     PERFORM D100-NORMALIZE-ONE-LINK
054100        THRU D199-NORMALIZE-ONE-LINK-EX
054200        UNTIL WK-C-END-OF-FILE.
054300
054400 D900-STAGE-LINKS-DONE.
054500     MOVE WK-N-CTL-WRITTEN           TO WK-N-STAGE-LINKS-WRITTEN.
054600     CLOSE RAW-LINKS STG-LINKS.
054700     DISPLAY "FTBSTAGE - STG-LINKS AS OF " WK-C-AS-OF-DATE
054800             " READ "    WK-N-CTL-READ
054900             " DROPPED " WK-N-CTL-DROPPED
055000             " WRITTEN " WK-N-CTL-WRITTEN.
055100
055200 D999-STAGE-LINKS-EX.
055300     EXIT.
055400
055500*-----------------------------------------------------------------
055600 D100-NORMALIZE-ONE-LINK.
055700*-----------------------------------------------------------------
055800     ADD 1 TO WK-N-CTL-READ.
055900     MOVE SPACES                     TO WK-C-TRIM-IN.
055910     MOVE RL-FEEDER-FUND-ID          TO WK-C-TRIM-IN.
055920     MOVE 20                         TO WK-N-TRIM-LEN.
055930     PERFORM T100-LEFT-TRIM-FIELD
055940        THRU T199-LEFT-TRIM-FIELD-EX.
055950     MOVE WK-C-TRIM-OUT(1:20)        TO SL-FEEDER-FUND-ID.
055960     MOVE SPACES                     TO WK-C-TRIM-IN.
055970     MOVE RL-MASTER-FUND-ID          TO WK-C-TRIM-IN.
055980     MOVE 20                         TO WK-N-TRIM-LEN.
055990     PERFORM T100-LEFT-TRIM-FIELD
056000        THRU T199-LEFT-TRIM-FIELD-EX.
056010     MOVE WK-C-TRIM-OUT(1:20)        TO SL-MASTER-FUND-ID.
056100     IF  SL-FEEDER-FUND-ID = SPACES
056200         OR SL-MASTER-FUND-ID = SPACES
056300         ADD 1 TO WK-N-CTL-DROPPED
056400         GO TO D180-NORMALIZE-ONE-LINK-READ
056500     END-IF.
056600
056700     PERFORM D120-CHECK-DUP-LINK
056800        THRU D129-CHECK-DUP-LINK-EX.
056900     IF  WK-C-DUP-FOUND
057000         ADD 1 TO WK-N-CTL-DROPPED
057100         GO TO D180-NORMALIZE-ONE-LINK-READ
057200     END-IF.
057300
057400     IF  RL-CONFIDENCE IS NOT NUMERIC
057500         MOVE 1                      TO SL-CONFIDENCE
057600     ELSE
057700         MOVE RL-CONFIDENCE          TO SL-CONFIDENCE
057800         IF  SL-CONFIDENCE < 0
057900             MOVE ZERO               TO SL-CONFIDENCE
058000         END-IF
058100         IF  SL-CONFIDENCE > 1
058200             MOVE 1                  TO SL-CONFIDENCE
058300         END-IF
058400     END-IF.
058500
058600     MOVE WK-C-AS-OF-DATE            TO SL-AS-OF-DATE.
058700     WRITE STG-LINK-REC.
058800     ADD 1 TO WK-N-CTL-WRITTEN.
058900
059000     SET  WK-X-LINKKEY TO WK-N-LINKKEY-CNT.
059100     SET  WK-X-LINKKEY UP BY 1.
059200     ADD  1 TO WK-N-LINKKEY-CNT.
059300     MOVE SL-FEEDER-FUND-ID TO WK-T-LINKKEY-FEEDER(WK-X-LINKKEY).
059400     MOVE SL-MASTER-FUND-ID TO WK-T-LINKKEY-MASTER(WK-X-LINKKEY).
059500
059600 D180-NORMALIZE-ONE-LINK-READ.
059700     READ RAW-LINKS
059800         AT END
059900             SET WK-C-END-OF-FILE    TO TRUE
060000     END-READ.
060100
060200 D199-NORMALIZE-ONE-LINK-EX.
060300     EXIT.
060400
060500*-----------------------------------------------------------------
060600 D120-CHECK-DUP-LINK.
060700*-----------------------------------------------------------------
060800     SET  WK-C-DUP-FOUND-FLAG TO "N".
060900     SET  WK-X-LINKKEY TO 1.
061000     SEARCH WK-T-LINKKEY
061100         AT END
061200             CONTINUE
061300         WHEN WK-T-LINKKEY-FEEDER(WK-X-LINKKEY) = SL-FEEDER-FUND-ID
061400             AND WK-T-LINKKEY-MASTER(WK-X-LINKKEY) = SL-MASTER-FUND-ID
061500             SET WK-C-DUP-FOUND-FLAG TO "Y"
061600     END-SEARCH.
061700
061800 D129-CHECK-DUP-LINK-EX.
061900     EXIT.
062000
062010*-----------------------------------------------------------------
062020*    LEFT-TRIM WK-C-TRIM-IN (FIRST WK-N-TRIM-LEN BYTES) INTO
062030*    WK-C-TRIM-OUT.  A COMPILER WITHOUT THE TRIM INTRINSIC NEEDS
062040*    THE FIRST-NON-BLANK SCAN DONE BY HAND.
062050*-----------------------------------------------------------------
062060 T100-LEFT-TRIM-FIELD.
062070*-----------------------------------------------------------------
062080     MOVE SPACES                     TO WK-C-TRIM-OUT.
062090     MOVE 1                          TO WK-N-TRIM-IDX.
062100     PERFORM T110-SKIP-ONE-LEADING-BLANK
062110        THRU T119-SKIP-ONE-LEADING-BLANK-EX
062120        UNTIL WK-N-TRIM-IDX > WK-N-TRIM-LEN
062130           OR WK-C-TRIM-IN(WK-N-TRIM-IDX:1) NOT = SPACE.
062140     IF  WK-N-TRIM-IDX <= WK-N-TRIM-LEN
062150         MOVE WK-C-TRIM-IN(WK-N-TRIM-IDX:) TO WK-C-TRIM-OUT
062160     END-IF.
062170
062180 T199-LEFT-TRIM-FIELD-EX.
062190     EXIT.
062200
062210*-----------------------------------------------------------------
062220 T110-SKIP-ONE-LEADING-BLANK.
062230*-----------------------------------------------------------------
062240     ADD  1 TO WK-N-TRIM-IDX.
062250
062260 T119-SKIP-ONE-LEADING-BLANK-EX.
062270     EXIT.
062280
062290*-----------------------------------------------------------------
062300 Y900-ABNORMAL-TERMINATION.
062400*-----------------------------------------------------------------
062500     SET  WK-C-STAGE-ERROR           TO TRUE.
062550     PERFORM Z000-END-PROGRAM-ROUTINE
062600        THRU Z999-END-PROGRAM-ROUTINE-EX.
062700     GOBACK.
062800
062900*-----------------------------------------------------------------
063000 Z000-END-PROGRAM-ROUTINE.
063100*-----------------------------------------------------------------
063200     CONTINUE.
063300
063400 Z999-END-PROGRAM-ROUTINE-EX.
063500     EXIT.
063600
063700******************************************************************
063800************** END OF PROGRAM SOURCE -  FTBSTAGE ***************
063900******************************************************************
