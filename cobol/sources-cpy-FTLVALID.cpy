000100************************************************************
000200*    FTLVALID.CPYBK
000300*    WORKING-STORAGE TABLES FOR FTBVALID - THE U8 EXPECTATION
000400*    VALIDATION RUN.  THE EXPECTED SNAPSHOT AND THE RESTRICTED
000500*    ACTUAL PARTITION ARE BOTH HELD IN MEMORY SO KEYS CAN BE
000600*    COMPARED IN BOTH DIRECTIONS (MISSING / EXTRA / MISMATCH).
000700*------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------
001000* FTB0029 RBEHLER 15/07/2024 - NEW - GEBTRACE-140            FTB0029
001100*                  INITIAL VERSION                           FTB0029
001150* FTB0050 RBEHLER 07/08/2024 - GEBTRACE-152                   FTB0050
001160*                  ADD ALPHANUMERIC WEIGHT VIEWS - SAME REASON FTB0050
001170*                  AS THE ONES ON THE RAW/STAGING HOLDING RECS.FTB0050
001180* FTB0060 RBEHLER 08/08/2024 - GEBTRACE-152                    FTB0060
001185*                  BACK OUT FTB0050 - NOTHING EVER TESTED THE  FTB0060
001190*                  WEIGHT VIEWS FOR NON-NUMERIC DATA, FTBVALID FTB0060
001195*                  MOVES THE WEIGHTS IN NUMERIC FROM THE FILES.FTB0060
001200*------------------------------------------------------------
001300    05  WK-T-EE-MAX             PIC 9(05) COMP VALUE 2000.
001400    05  WK-N-EE-CNT             PIC 9(05) COMP VALUE ZERO.
001500    05  WK-T-EE OCCURS 2000 TIMES
001600                     INDEXED BY WK-X-EE.
001700        10  WK-T-EE-ROOT        PIC X(20).
001800        10  WK-T-EE-ASSET       PIC X(20).
001900        10  WK-T-EE-WEIGHT      PIC 9(02)V9(09).
002000        10  WK-T-EE-DEPTH       PIC 9(02).
002050        10  FILLER              PIC X(01).
002100
002200*    ROOT-ID SET DRAWN FROM THE EXPECTED SNAPSHOT - THE MART
002300*    PARTITION IS RESTRICTED TO THESE ROOTS BEFORE COMPARE.
002400    05  WK-T-EEROOT-MAX         PIC 9(05) COMP VALUE 2000.
002500    05  WK-N-EEROOT-CNT         PIC 9(05) COMP VALUE ZERO.
002600    05  WK-T-EEROOT OCCURS 2000 TIMES
002700                     INDEXED BY WK-X-EEROOT.
002800        10  WK-T-EEROOT-ID      PIC X(20).
002850        10  FILLER              PIC X(01).
002900
003000    05  WK-T-AC-MAX             PIC 9(05) COMP VALUE 6000.
003100    05  WK-N-AC-CNT             PIC 9(05) COMP VALUE ZERO.
003200    05  WK-T-AC OCCURS 6000 TIMES
003300                     INDEXED BY WK-X-AC.
003400        10  WK-T-AC-ROOT        PIC X(20).
003500        10  WK-T-AC-ASSET       PIC X(20).
003600        10  WK-T-AC-WEIGHT      PIC 9(02)V9(09).
003700        10  WK-T-AC-DEPTH       PIC 9(02).
003750        10  FILLER              PIC X(01).
