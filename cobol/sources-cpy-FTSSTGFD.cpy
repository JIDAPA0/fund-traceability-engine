000100************************************************************
000200*    FTSSTGFD.CPYBK
000300*    STG-FUND - STAGING LAYER FUND RECORD, ONE PER FUND ID
000400*    PER AS-OF-DATE.  WRITTEN BY FTBSTAGE, PARTITIONED BY
000500*    SF-AS-OF-DATE (SEE FTBPARTD / U7).
000600*------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------
000900* FTB0005 RBEHLER 11/03/2024 - NEW - GEBTRACE-101            FTB0005
001000*                  INITIAL VERSION                           FTB0005
001100* FTB0012 RBEHLER 03/04/2024 - GEBTRACE-114                  FTB0012
001200*                  ADD SF-AS-OF-DATE-YMD REDEFINE - MART      FTB0012
001300*                  PARTITION AUDIT NEEDS THE DATE IN PARTS    FTB0012
001350* FTB0061 RBEHLER 08/08/2024 - GEBTRACE-152                   FTB0061
001360*                  SF-AS-OF-DATE-YMD WAS DECLARED BUT NEVER   FTB0061
001370*                  ACTUALLY CHECKED - FTBSTAGE B100 NOW       FTB0061
001380*                  VALIDATES CCYY/MM/DD ARE NUMERIC BEFORE    FTB0061
001390*                  WRITING THE PARTITION ROW.  ALSO WIDEN THE FTB0061
001400*                  RECORD TO CARRY LOAD/STAGE-RUN AUDIT DATA. FTB0061
001500*------------------------------------------------------------
001600    05  SF-FUND-ID              PIC X(20).
001700*                        NON-BLANK, UNIQUE WITHIN PARTITION
001800    05  SF-FUND-NAME            PIC X(40).
001900*                        DEFAULTED TO FUND ID WHEN BLANK
002000    05  SF-SOURCE               PIC X(10).
002100*                        LOWER-CASED, DEFAULTED "GLOBAL"
002200    05  SF-CURRENCY             PIC X(03).
002300*                        NORMALIZED ISO CURRENCY CODE
002400    05  SF-AS-OF-DATE           PIC X(10).
002500*                        PARTITION DATE, CCYY-MM-DD
002600    05  SF-AS-OF-DATE-YMD REDEFINES SF-AS-OF-DATE.
002700        10  SF-AOD-CCYY         PIC X(04).
002800        10  FILLER              PIC X(01).
002900        10  SF-AOD-MM           PIC X(02).
003000        10  FILLER              PIC X(01).
003100        10  SF-AOD-DD           PIC X(02).
003200    05  SF-FUND-DOMICILE        PIC X(03).
003300*                        CARRIED FROM RAW-FUND, NOT YET USED
003400    05  SF-LOAD-BATCH-ID        PIC X(08).
003500*                        LOAD BATCH CARRIED FROM RAW-FUND
003600    05  SF-STAGE-RUN-TS         PIC X(08).
003700*                        HH.MM.SS FTBSTAGE WROTE THIS ROW
003800    05  SF-STAGE-JOB-NAME       PIC X(08).
003900*                        FTBSTAGE STEP/JOB NAME - AUDIT ONLY
004000    05  SF-RECORD-STATUS        PIC X(01).
004100        88  SF-STATUS-ACTIVE            VALUE "A".
004200        88  SF-STATUS-INACTIVE          VALUE "I".
004300        88  SF-STATUS-DELETED           VALUE "D".
004400    05  FILLER                  PIC X(09).
004500*                        RESERVED
