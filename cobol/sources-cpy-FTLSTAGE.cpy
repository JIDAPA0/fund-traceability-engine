000100************************************************************
000200*    FTLSTAGE.CPYBK
000300*    LINKAGE RECORD FOR FTBSTAGE, THE U1-U3/U7 STAGING BUILD
000400*    DRIVER.  CALLED BY FTBREFRA (U9) WITH THE AS-OF-DATE;
000500*    RETURNS A RETURN CODE AND THE ROW COUNTS WRITTEN.
000600*------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------
000900* FTB0022 RBEHLER 20/03/2024 - NEW - GEBTRACE-101            FTB0022
001000*                  INITIAL VERSION                           FTB0022
001050* FTB0053 RBEHLER 07/08/2024 - GEBTRACE-152                  FTB0053
001060*                  RESERVE 4 BYTES AT THE END FOR FUTURE     FTB0053
001070*                  RETURN-AREA GROWTH.                       FTB0053
001100*------------------------------------------------------------
001200 01  WK-C-STAGE-RECORD.
001300    05  WK-C-STAGE-AS-OF-DATE       PIC X(10).
001400    05  WK-C-STAGE-RTN-CD           PIC X(01).
001500        88  WK-C-STAGE-OK                   VALUE "0".
001600        88  WK-C-STAGE-ERROR                VALUE "9".
001700    05  WK-N-STAGE-FUNDS-WRITTEN    PIC 9(07) COMP-3.
001800    05  WK-N-STAGE-HOLDS-WRITTEN    PIC 9(07) COMP-3.
001900    05  WK-N-STAGE-LINKS-WRITTEN    PIC 9(07) COMP-3.
001950    05  FILLER                      PIC X(04).
